000100 IDENTIFICATION DIVISION.                                         ALF00010
000200*************************************************************     ALF00020
000300 PROGRAM-ID.  ALRTFACT.                                           ALF00030
000400 AUTHOR. R L MARTINEZ.                                            ALF00040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          ALF00050
000600 DATE-WRITTEN. 02/11/91.                                          ALF00060
000700 DATE-COMPILED. 02/11/91.                                         ALF00070
000800 SECURITY. NON-CONFIDENTIAL.                                      ALF00080
000900*                                                                 ALF00090
001000*REMARKS.                                                         ALF00100
001100*        PURE CLASSIFY/BUILD STEP FOR ONE ALERT.  GIVEN A ONE-    ALF00110
001200*        CHARACTER CATEGORY SELECTOR PLUS A CONDITION TEXT,       ALF00120
001300*        PATIENT ID AND TIMESTAMP ALREADY SET BY THE CALLER,      ALF00130
001400*        STAMPS THE CATEGORY TAG AND PASSES THE REST THROUGH      ALF00140
001500*        UNCHANGED.  NO EDITING OF ANY KIND IS PERFORMED HERE -   ALF00150
001600*        VITALRT HAS ALREADY VALIDATED EVERYTHING THIS ROUTINE    ALF00160
001700*        TOUCHES.                                                 ALF00170
001800*                                                                 ALF00180
001900*    HISTORY                                                      ALF00190
002000*    ------- ------- ------------------------------------------   ALF00200
002100*    02/11/91 RLM     ORIGINAL PROGRAM, MODELLED ON CLCLBCST'S    ALF00210
002200*                     TYPE-SWITCH CALL CONVENTION - REQ# VM-0162  ALF00220
002300*    03/02/95 TGD     ADDED THE ECG SELECTOR BRANCH - REQ# VM-0173ALF00230
002400*    11/09/98 AK      Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE ALF00240
002500*                     REQUIRED                                    ALF00250
002510*    02/17/03 RLM     LINKAGE RECORD WIDENED TO MATCH THE         ALF00251
002520*                     REVISED VITALOG LAYOUT - REQ# VM-0188       ALF00252
002530*    06/30/05 TGD     REVIEWED FOR THE COMBINED HYPOTENSIVE-      ALF00253
002540*                     HYPOXEMIA ALERT - NO CATEGORY SELECTOR      ALF00254
002550*                     ADDED, SEE VITALRT 500-COMBINED-RULE -      ALF00255
002560*                     REQ# VM-0201                                ALF00256
002570*    10/14/05 RLM     DROPPED THE UNUSED SPECIAL-NAMES/           ALF00257
002580*                     TOP-OF-FORM CLAUSE - NEVER                  ALF00258
002590*                     REFERENCED - REQ# VM-0203                   ALF00259
002600*************************************************************     ALF00260
002700*                                                                 ALF00270
002800 ENVIRONMENT DIVISION.                                            ALF00280
002900 CONFIGURATION SECTION.                                           ALF00290
003000 SOURCE-COMPUTER. IBM-390.                                        ALF00300
003100 OBJECT-COMPUTER. IBM-390.                                        ALF00310
003400 INPUT-OUTPUT SECTION.                                            ALF00340
003500*                                                                 ALF00350
003600 DATA DIVISION.                                                   ALF00360
003700 FILE SECTION.                                                    ALF00370
003800*                                                                 ALF00380
003900 WORKING-STORAGE SECTION.                                         ALF00390
004000 01  MISC-FIELDS.                                                 ALF00400
004100     05  FILLER                 PIC X(01).                        ALF00410
004200*                                                                 ALF00420
004300 LINKAGE SECTION.                                                 ALF00430
004400 01  ALERT-BUILD-REC.                                             ALF00440
004500     05  ALERT-CATEGORY-SEL     PIC X(01).                        ALF00450
004600         88  OXYGEN-SEL             VALUE "O".                    ALF00460
004700         88  PRESSURE-SEL           VALUE "P".                    ALF00470
004800         88  ECG-SEL                VALUE "E".                    ALF00480
004900     05  LK-ALERT-PATIENT-ID    PIC X(09).                        ALF00490
005000     05  LK-CONDITION-TEXT      PIC X(48).                        ALF00500
005100     05  LK-ALERT-TIMESTAMP     PIC 9(13).                        ALF00510
005200     05  LK-ALERT-CATEGORY      PIC X(14).                        ALF00520
005300*                                                                 ALF00530
005400 01  RETURN-CD                  PIC 9(04) COMP.                   ALF00540
005500*                                                                 ALF00550
005600 PROCEDURE DIVISION USING ALERT-BUILD-REC, RETURN-CD.             ALF00560
005700     IF OXYGEN-SEL                                                ALF00570
005800         PERFORM 100-BUILD-OXYGEN-ALERT                           ALF00580
005900     ELSE IF PRESSURE-SEL                                         ALF00590
006000         PERFORM 200-BUILD-PRESSURE-ALERT                         ALF00600
006100     ELSE IF ECG-SEL                                              ALF00610
006200         PERFORM 300-BUILD-ECG-ALERT.                             ALF00620
006300*                                                                 ALF00630
006400     MOVE ZERO TO RETURN-CD.                                      ALF00640
006500     GOBACK.                                                      ALF00650
006600*                                                                 ALF00660
006700 100-BUILD-OXYGEN-ALERT.                                          ALF00670
006800     MOVE "BLOOD-OXYGEN" TO LK-ALERT-CATEGORY.                    ALF00680
006900*                                                                 ALF00690
007000 200-BUILD-PRESSURE-ALERT.                                        ALF00700
007100     MOVE "BLOOD-PRESSURE" TO LK-ALERT-CATEGORY.                  ALF00710
007200*                                                                 ALF00720
007300 300-BUILD-ECG-ALERT.                                             ALF00730
007400     MOVE "ECG" TO LK-ALERT-CATEGORY.                             ALF00740
