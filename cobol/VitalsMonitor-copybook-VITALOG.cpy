000100******************************************************************VLG00010
000200*                                                                *VLG00020
000300*    VITALOG  -  VITAL-SIGN ALERT RECORD AND PRINT LINE          *VLG00030
000400*                                                                *VLG00040
000500*    ONE OCCURRENCE REPRESENTS ONE TRIGGERED CLINICAL ALERT.     *VLG00050
000600*    VITALRT BUILDS VITAL-ALERT-REC FOR EVERY RULE THAT FIRES    *VLG00070
000700*    AND CALLS ALRTFACT TO STAMP THE CATEGORY WHEN THE ALERT     *VLG00080
000800*    CAN BE CLASSIFIED BY PRESSURE/OXYGEN/ECG ORIGIN; ALRTFACT   *VLG00090
000900*    USES THE SAME LAYOUT IN ITS LINKAGE SECTION.  THE FIXED     *VLG00100
001000*    PRINT LINE BELOW IS THE ONE-LINE-PER-ALERT SYSOUT FORMAT -  *VLG00110
001100*    NO HEADERS, NO CONTROL BREAKS, JUST THE EVENT AS IT FIRES.  *VLG00120
001200*                                                                *VLG00130
001300*    HISTORY                                                     *VLG00140
001400*    ------- ------- ------------------------------------------  *VLG00150
001500*    02/11/91 RLM     ORIGINAL COPYBOOK - REQ# VM-0162           *VLG00160
001600*    04/05/95 TGD     ADDED VITAL-ALERT-ALT REDEFINES            *VLG00170
001700*    02/17/03 RLM     ADDED WS-ALERT-PRINT-LINE AND THE SEPARATE *VLG00180
001800*                     TRAILER COUNT LINE - REQ# VM-0188          *VLG00190
001900******************************************************************VLG00200
002000    01  VITAL-ALERT-REC.                                          VLG00210
002100        05  ALERT-PATIENT-ID        PIC X(09).                    VLG00220
002200        05  CONDITION-TEXT          PIC X(48).                    VLG00230
002300        05  ALERT-TIMESTAMP         PIC 9(13).                    VLG00240
002400        05  ALERT-CATEGORY          PIC X(14).                    VLG00250
002500            88  BLOOD-OXYGEN-ALERT     VALUE "BLOOD-OXYGEN".      VLG00260
002600            88  BLOOD-PRESSURE-ALERT   VALUE "BLOOD-PRESSURE".    VLG00270
002700            88  ECG-ALERT              VALUE "ECG".               VLG00280
002800        05  FILLER                  PIC X(16).                    VLG00290
002900*                                                                 VLG00300
003000*    DUMP-TIME DECOMPOSITION - CONDITION TEXT SPLIT INTO A        VLG00310
003100*    LEADING KEYWORD AND THE REMAINDER, AND THE TIMESTAMP SPLIT   VLG00320
003200*    INTO A DAY-COUNT/MILLISECOND-OF-DAY PAIR - USED ONLY FOR     VLG00330
003300*    SYSOUT TRACE WHEN A REVIEWER IS WALKING AN ABEND DUMP.       VLG00340
003400    01  VITAL-ALERT-ALT REDEFINES VITAL-ALERT-REC.                VLG00350
003500        05  ALT-ALERT-PATIENT-ID    PIC X(09).                    VLG00360
003600        05  ALT-CONDITION-LEAD      PIC X(16).                    VLG00370
003700        05  ALT-CONDITION-REST      PIC X(32).                    VLG00380
003800        05  ALT-TIMESTAMP-DAYS      PIC 9(08).                    VLG00390
003900        05  ALT-TIMESTAMP-MSOD      PIC 9(05).                    VLG00400
004000        05  ALT-ALERT-CATEGORY      PIC X(14).                    VLG00410
004100        05  FILLER                  PIC X(16).                    VLG00420
004200*                                                                 VLG00430
004300*    ONE PRINTED LINE PER TRIGGERED ALERT - SEE REMARKS IN        VLG00440
004400*    VITALRT FOR THE COLUMN LAYOUT THIS MIRRORS.                  VLG00450
004500    01  WS-ALERT-PRINT-LINE.                                      VLG00460
004600        05  PRT-LITERAL-1           PIC X(16) VALUE               VLG00470
004700                                        "ALERT TRIGGERED:".       VLG00480
004800        05  FILLER                  PIC X(01) VALUE SPACE.        VLG00490
004900        05  PRT-CONDITION-TEXT      PIC X(48).                    VLG00500
005000        05  FILLER                  PIC X(01) VALUE SPACE.        VLG00510
005100        05  PRT-LITERAL-2           PIC X(11) VALUE               VLG00520
005200                                        "FOR PATIENT".            VLG00530
005300        05  FILLER                  PIC X(01) VALUE SPACE.        VLG00540
005400        05  PRT-PATIENT-ID          PIC X(09).                    VLG00550
005500        05  FILLER                  PIC X(01) VALUE SPACE.        VLG00560
005600        05  PRT-LITERAL-3           PIC X(02) VALUE "AT".         VLG00570
005700        05  FILLER                  PIC X(01) VALUE SPACE.        VLG00580
005800        05  PRT-TIMESTAMP           PIC 9(13).                    VLG00590
005900*                                                                 VLG00600
006000*    END-OF-BATCH ALERT COUNT - A CONVENIENCE TOTAL ONLY, KEPT    VLG00610
006100*    ON A SEPARATE, SEPARATELY-LABELLED LINE OF ITS OWN.          VLG00620
006200    01  WS-ALERT-TRAILER-LINE.                                    VLG00630
006300        05  TRL-LITERAL             PIC X(23) VALUE               VLG00640
006400                                  "** ALERTS THIS RUN -->".       VLG00650
006500        05  FILLER                  PIC X(01) VALUE SPACE.        VLG00660
006600        05  TRL-ALERT-COUNT         PIC ZZZ,ZZ9.                  VLG00670
