000100 IDENTIFICATION DIVISION.                                         VLD00010
000200*************************************************************     VLD00020
000300 PROGRAM-ID.  VITLOAD.                                            VLD00030
000400 AUTHOR. R L MARTINEZ.                                            VLD00040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          VLD00050
000600 DATE-WRITTEN. 02/11/91.                                          VLD00060
000700 DATE-COMPILED. 02/11/91.                                         VLD00070
000800 SECURITY. NON-CONFIDENTIAL.                                      VLD00080
000900*                                                                 VLD00090
001000*REMARKS.                                                         VLD00100
001100*        READS THE RAW VITAL-SIGN READING TEXT FOR ALL PATIENTS   VLD00110
001200*        AND BUILDS THE EDITED VITALS-MEASURE-REC FILE THAT       VLD00120
001300*        VITALRT RUNS THE ALERT RULES AGAINST.  EACH INPUT LINE   VLD00130
001400*        IS A COMMA-DELIMITED READING OF PATIENT-ID, VALUE,       VLD00140
001500*        READING-TYPE AND TIMESTAMP.  LINES THAT DO NOT EDIT      VLD00150
001600*        CLEAN ARE WRITTEN TO THE SKIP LOG AND DROPPED - THEY     VLD00160
001700*        DO NOT STOP THE RUN.  AN INPUT FILE WITH NO READINGS     VLD00170
001800*        AT ALL IS TREATED AS A SETUP ERROR AND ABENDS THE JOB.   VLD00180
001900*                                                                 VLD00190
002000*    HISTORY                                                      VLD00200
002100*    ------- ------- ------------------------------------------   VLD00210
002200*    02/11/91 RLM     ORIGINAL PROGRAM - REQ# VM-0162             VLD00220
002300*    06/14/93 TGD     ADDED VITSKIP SO BAD LINES ARE LOGGED       VLD00230
002400*                     RATHER THAN JUST COUNTED - REQ# VM-0171     VLD00240
002500*    11/09/98 AK      Y2K REVIEW - WS-RUN-DATE NOW CARRIES A      VLD00250
002600*                     FOUR DIGIT YEAR, SEE 000-HOUSEKEEPING       VLD00260
002700*    02/17/03 RLM     RECORD-TYPE IS NOW PASSED THROUGH AS TEXT   VLD00270
002800*                     RATHER THAN EDITED, TO MATCH THE REVISED    VLD00280
002900*                     VITMEAS LAYOUT - REQ# VM-0188               VLD00290
003000*    08/04/03 RLM     INLINED STRLTH'S LENGTH SCAN AND            VLD00300
003100*                     WIDENED THE FIELD-SPLIT TABLE TO 5          VLD00310
003200*                     ENTRIES SO A FIFTH COMMA-DELIMITED          VLD00320
003300*                     VALUE IS NOW CAUGHT AND SKIPPED             VLD00330
003400*                     INSTEAD OF BEING TAKEN FOR 4 - VM-0191      VLD00340
003500*    11/03/05 RLM     RUN-DATE, MEASUREMENT AND EDIT-VALUE        VLD00350
003600*                     REDEFINES WERE SITTING UNUSED - NOW         VLD00360
003700*                     THE CENTURY SPLIT DRIVES THE STARTUP        VLD00370
003800*                     BANNER, THE MEASUREMENT SPLIT DRIVES        VLD00380
003900*                     THE ABEND TRACE AND THE VALUE SPLIT         VLD00390
004000*                     DRIVES THE SKIP-LOG DISPLAY - VM-0192       VLD00400
004100*    11/03/05 RLM     DROPPED THE UNUSED SPECIAL-NAMES/           VLD00410
004200*                     TOP-OF-FORM CLAUSE - NEVER USED BY          VLD00420
004300*                     THIS PROGRAM - REQ# VM-0203                 VLD00430
004400*************************************************************     VLD00440
004500*                                                                 VLD00450
004600 ENVIRONMENT DIVISION.                                            VLD00460
004700 CONFIGURATION SECTION.                                           VLD00470
004800 SOURCE-COMPUTER. IBM-390.                                        VLD00480
004900 OBJECT-COMPUTER. IBM-390.                                        VLD00490
005000 INPUT-OUTPUT SECTION.                                            VLD00500
005100 FILE-CONTROL.                                                    VLD00510
005200     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT                        VLD00520
005300         ORGANIZATION IS SEQUENTIAL.                              VLD00530
005400     SELECT VITALIN  ASSIGN TO UT-S-VITALIN                       VLD00540
005500         ORGANIZATION IS LINE SEQUENTIAL                          VLD00550
005600         FILE STATUS IS IN-FILE-STATUS.                           VLD00560
005700     SELECT VITALOUT ASSIGN TO UT-S-VITALOUT                      VLD00570
005800         ORGANIZATION IS SEQUENTIAL                               VLD00580
005900         FILE STATUS IS OUT-FILE-STATUS.                          VLD00590
006000     SELECT VITSKIP  ASSIGN TO UT-S-VITSKIP                       VLD00600
006100         ORGANIZATION IS SEQUENTIAL                               VLD00610
006200         FILE STATUS IS SKP-FILE-STATUS.                          VLD00620
006300*                                                                 VLD00630
006400 DATA DIVISION.                                                   VLD00640
006500 FILE SECTION.                                                    VLD00650
006600*                                                                 VLD00660
006700 FD  SYSOUT                                                       VLD00670
006800     LABEL RECORDS ARE STANDARD.                                  VLD00680
006900 01  SYSOUT-REC              PIC X(132).                          VLD00690
007000*                                                                 VLD00700
007100*    RAW READING TEXT, ONE LINE PER READING, COMMA DELIMITED.     VLD00710
007200 FD  VITALIN                                                      VLD00720
007300     LABEL RECORDS ARE OMITTED.                                   VLD00730
007400 01  VITALIN-REC              PIC X(132).                         VLD00740
007500*                                                                 VLD00750
007600*    EDITED "GOOD" READINGS - ONE VITALS-MEASURE-REC PER LINE     VLD00760
007700*    THAT PASSED EVERY FIELD EDIT.  SAME LAYOUT VITALRT LOADS.    VLD00770
007800 FD  VITALOUT                                                     VLD00780
007900     RECORDING MODE IS F                                          VLD00790
008000     LABEL RECORDS ARE STANDARD                                   VLD00800
008100     BLOCK CONTAINS 0 RECORDS.                                    VLD00810
008200     COPY VITMEAS.                                                VLD00820
008300*                                                                 VLD00830
008400*    READINGS THAT FAILED AN EDIT - KEPT FOR THE OPERATOR, NOT    VLD00840
008500*    FED TO VITALRT.                                              VLD00850
008600 FD  VITSKIP                                                      VLD00860
008700     RECORDING MODE IS F                                          VLD00870
008800     LABEL RECORDS ARE STANDARD                                   VLD00880
008900     BLOCK CONTAINS 0 RECORDS.                                    VLD00890
009000 01  VITALS-SKIP-REC.                                             VLD00900
009100     05  SKIP-REASON          PIC X(40).                          VLD00910
009200     05  SKIP-RAW-LINE         PIC X(132).                        VLD00920
009300*                                                                 VLD00930
009400 WORKING-STORAGE SECTION.                                         VLD00940
009500*                                                                 VLD00950
009600 01  FILE-STATUS-CODES.                                           VLD00960
009700     05  IN-FILE-STATUS        PIC X(02).                         VLD00970
009800         88  IN-NO-MORE-DATA      VALUE "10".                     VLD00980
009900     05  OUT-FILE-STATUS       PIC X(02).                         VLD00990
010000         88  OUT-WRITE-OK         VALUE "00".                     VLD01000
010100     05  SKP-FILE-STATUS       PIC X(02).                         VLD01010
010200         88  SKP-WRITE-OK         VALUE "00".                     VLD01020
010300*                                                                 VLD01030
010400 01  FLAGS-AND-SWITCHES.                                          VLD01040
010500     05  MORE-VITALIN-SW       PIC X(01) VALUE "Y".               VLD01050
010600         88  NO-MORE-VITALIN      VALUE "N".                      VLD01060
010700     05  LINE-VALID-SW         PIC X(01).                         VLD01070
010800         88  LINE-IS-VALID        VALUE "Y".                      VLD01080
010900         88  LINE-IS-INVALID       VALUE "N".                     VLD01090
011000*                                                                 VLD01100
011100 01  COUNTERS-AND-ACCUMULATORS   COMP.                            VLD01110
011200     05  LINES-READ            PIC 9(07).                         VLD01120
011300     05  LINES-LOADED          PIC 9(07).                         VLD01130
011400     05  LINES-SKIPPED         PIC 9(07).                         VLD01140
011500     05  WS-FIELD-SUB          PIC 9(01).                         VLD01150
011600*                                                                 VLD01160
011700 01  WS-SPLIT-WORK.                                               VLD01170
011800     05  WS-SPLIT-ENTRY OCCURS 5 TIMES.                           VLD01180
011900         10  WS-SPLIT-RAW       PIC X(132).                       VLD01190
012000         10  WS-SPLIT-TRIM      PIC X(132).                       VLD01200
012100         10  WS-SPLIT-LEN       PIC S9(04) COMP.                  VLD01210
012200     05  WS-LEAD-SPACES         PIC S9(04) COMP.                  VLD01220
012300     05  WS-FIELD-COUNT         PIC 9(01) COMP.                   VLD01230
012400 01  WS-SKIP-REASON-TEXT        PIC X(40).                        VLD01240
012500*                                                                 VLD01250
012600*    WORK FIELDS FOR EDITING THE SIGNED-DECIMAL READING-VALUE     VLD01260
012700*    FIELD (FIELD 2 OF THE RAW LINE) INTO MEASUREMENT-VALUE-M.    VLD01270
012800 01  WS-VALUE-WORK.                                               VLD01280
012900     05  WS-VAL-SIGN            PIC X(01).                        VLD01290
013000     05  WS-VAL-TEXT            PIC X(132).                       VLD01300
013100     05  WS-VAL-INT-TXT         PIC X(10).                        VLD01310
013200     05  WS-VAL-INT-LEN         PIC S9(04) COMP.                  VLD01320
013300     05  WS-VAL-DEC-TXT         PIC X(10).                        VLD01330
013400     05  WS-VAL-DEC-LEN         PIC S9(04) COMP.                  VLD01340
013500     05  WS-VAL-PARTS           PIC 9(01) COMP.                   VLD01350
013600     05  WS-VAL-DEC-SCRATCH     PIC X(04).                        VLD01360
013700     05  WS-VAL-INT-NUM         PIC 9(05).                        VLD01370
013800     05  WS-VAL-DEC-NUM         PIC 9(04).                        VLD01380
013900*                                                                 VLD01390
014000*    DUMP-TIME DECOMPOSITION OF THE RUN DATE - REDEFINES GIVE     VLD01400
014100*    US THE CENTURY SPLIT OUT FOR THE SYSOUT BANNER BELOW.        VLD01410
014200 01  WS-RUN-DATE                PIC 9(08).                        VLD01420
014300 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                       VLD01430
014400     05  WS-RUN-CENTURY         PIC 9(02).                        VLD01440
014500     05  WS-RUN-YY              PIC 9(02).                        VLD01450
014600     05  WS-RUN-MM              PIC 9(02).                        VLD01460
014700     05  WS-RUN-DD              PIC 9(02).                        VLD01470
014800*                                                                 VLD01480
014900 77  ZERO-VAL                   PIC 9(01) COMP VALUE ZERO.        VLD01490
015000 77  ONE-VAL                    PIC 9(01) COMP VALUE 1.           VLD01500
015100*                                                                 VLD01510
015200     COPY ABENDREC.                                               VLD01520
015300*                                                                 VLD01530
015400 PROCEDURE DIVISION.                                              VLD01540
015500*                                                                 VLD01550
015600 000-HOUSEKEEPING.                                                VLD01560
015700     OPEN INPUT VITALIN.                                          VLD01570
015800     OPEN OUTPUT VITALOUT.                                        VLD01580
015900     OPEN OUTPUT VITSKIP.                                         VLD01590
016000     OPEN OUTPUT SYSOUT.                                          VLD01600
016100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       VLD01610
016110     DISPLAY "VITLOAD  RUN DATE " WS-RUN-CENTURY WS-RUN-YY "/"    VLD01611
016120         WS-RUN-MM "/" WS-RUN-DD UPON SYSOUT.                     VLD01612
016200     MOVE ZERO TO LINES-READ, LINES-LOADED, LINES-SKIPPED.        VLD01620
016300     MOVE "Y" TO MORE-VITALIN-SW.                                 VLD01630
016400     PERFORM 900-READ-VITALIN.                                    VLD01640
016500     IF IN-NO-MORE-DATA                                           VLD01650
016600         MOVE "VITALIN HAS NO READING LINES" TO ABEND-REASON      VLD01660
016700         MOVE "000-HOUSEKEEPING"    TO PARA-NAME                  VLD01670
016800         MOVE "AT-LEAST-1"          TO EXPECTED-VAL               VLD01680
016900         MOVE "0"                   TO ACTUAL-VAL                 VLD01690
017000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    VLD01700
017100     END-IF.                                                      VLD01710
017200     GO TO 100-MAINLINE.                                          VLD01720
017300 000-EXIT.                                                        VLD01730
017400     EXIT.                                                        VLD01740
017500*                                                                 VLD01750
017600 100-MAINLINE.                                                    VLD01760
017700     PERFORM 300-EDIT-ONE-LINE THRU 300-EXIT                      VLD01770
017800         UNTIL NO-MORE-VITALIN.                                   VLD01780
017900     GO TO 600-FINISH-UP.                                         VLD01790
018000 100-EXIT.                                                        VLD01800
018100     EXIT.                                                        VLD01810
018200*                                                                 VLD01820
018300*    SPLIT THE RAW LINE ON COMMAS, TRIM EACH OF THE FOUR          VLD01830
018400*    FIELDS, THEN RUN THE NUMERIC EDITS.  A LINE THAT FAILS       VLD01840
018500*    ANY EDIT GOES TO THE SKIP LOG INSTEAD OF VITALOUT.           VLD01850
018600 300-EDIT-ONE-LINE.                                               VLD01860
018700     MOVE "Y" TO LINE-VALID-SW.                                   VLD01870
018800     MOVE SPACES TO WS-SKIP-REASON-TEXT.                          VLD01880
018900     MOVE ZERO TO WS-FIELD-COUNT.                                 VLD01890
019000     UNSTRING VITALIN-REC DELIMITED BY ","                        VLD01900
019100         INTO WS-SPLIT-RAW(1) WS-SPLIT-RAW(2)                     VLD01910
019200              WS-SPLIT-RAW(3) WS-SPLIT-RAW(4) WS-SPLIT-RAW(5)     VLD01920
019300         TALLYING IN WS-FIELD-COUNT                               VLD01930
019400     END-UNSTRING.                                                VLD01940
019500     IF WS-FIELD-COUNT NOT = 4                                    VLD01950
019600         MOVE "N" TO LINE-VALID-SW                                VLD01960
019700         MOVE "WRONG FIELD COUNT" TO WS-SKIP-REASON-TEXT          VLD01970
019800         GO TO 390-REJECT-OR-KEEP                                 VLD01980
019900     END-IF.                                                      VLD01990
020000     PERFORM 320-TRIM-FIELD THRU 320-EXIT                         VLD02000
020100         VARYING WS-FIELD-SUB FROM 1 BY 1                         VLD02010
020200             UNTIL WS-FIELD-SUB > 4.                              VLD02020
020300     IF WS-SPLIT-LEN(1) = 0                                       VLD02030
020400         OR WS-SPLIT-TRIM(1) (1 : WS-SPLIT-LEN(1)) NOT NUMERIC    VLD02040
020500         MOVE "N" TO LINE-VALID-SW                                VLD02050
020600         MOVE "PATIENT ID NOT NUMERIC" TO WS-SKIP-REASON-TEXT     VLD02060
020700         GO TO 390-REJECT-OR-KEEP                                 VLD02070
020800     END-IF.                                                      VLD02080
020900     PERFORM 330-EDIT-VALUE-FIELD THRU 330-EXIT.                  VLD02090
021000     IF LINE-IS-INVALID                                           VLD02100
021100         MOVE "READING VALUE NOT NUMERIC" TO WS-SKIP-REASON-TEXT  VLD02110
021200         GO TO 390-REJECT-OR-KEEP                                 VLD02120
021300     END-IF.                                                      VLD02130
021400     IF WS-SPLIT-LEN(4) = 0                                       VLD02140
021500         OR WS-SPLIT-TRIM(4) (1 : WS-SPLIT-LEN(4)) NOT NUMERIC    VLD02150
021600         MOVE "N" TO LINE-VALID-SW                                VLD02160
021700         MOVE "TIMESTAMP NOT NUMERIC" TO WS-SKIP-REASON-TEXT      VLD02170
021800         GO TO 390-REJECT-OR-KEEP                                 VLD02180
021900     END-IF.                                                      VLD02190
022000     MOVE WS-SPLIT-TRIM(1) (1 : WS-SPLIT-LEN(1))                  VLD02200
022100         TO PATIENT-ID-M.                                         VLD02210
022200     MOVE WS-SPLIT-TRIM(3) (1 : WS-SPLIT-LEN(3))                  VLD02220
022300         TO RECORD-TYPE-M.                                        VLD02230
022400     MOVE WS-SPLIT-TRIM(4) (1 : WS-SPLIT-LEN(4))                  VLD02240
022500         TO TIMESTAMP-M.                                          VLD02250
022600 390-REJECT-OR-KEEP.                                              VLD02260
022700     IF LINE-IS-VALID                                             VLD02270
022800         PERFORM 700-WRITE-GOOD-REC THRU 700-EXIT                 VLD02280
022900     ELSE                                                         VLD02290
023000         PERFORM 710-WRITE-SKIP-REC THRU 710-EXIT                 VLD02300
023100     END-IF.                                                      VLD02310
023200     PERFORM 900-READ-VITALIN.                                    VLD02320
023300 300-EXIT.                                                        VLD02330
023400     EXIT.                                                        VLD02340
023500*                                                                 VLD02350
023600*    RIGHT-TRIM ONE SPLIT FIELD, THEN LEFT-TRIM IT USING THE      VLD02360
023700*    LEADING-SPACE TALLY.  SIGNIFICANT LENGTH - I.E. LENGTH NOT   VLD02370
023800*    COUNTING TRAILING SPACES - IS FOUND BY SCANNING BACKWARD     VLD02380
023900*    FROM THE END OF THE FIELD, THE SAME TECHNIQUE STRLTH ONCE    VLD02390
024000*    PERFORMED AS A SEPARATE CALLED SUBPROGRAM - REQ# VM-0191.    VLD02400
024100 320-TRIM-FIELD.                                                  VLD02410
024200     MOVE ZERO TO WS-LEAD-SPACES.                                 VLD02420
024300     INSPECT WS-SPLIT-RAW(WS-FIELD-SUB)                           VLD02430
024400         TALLYING WS-LEAD-SPACES FOR LEADING SPACE.               VLD02440
024500     MOVE 132 TO WS-SPLIT-LEN(WS-FIELD-SUB).                      VLD02450
024600 322-SCAN-TRAILING.                                               VLD02460
024700     IF WS-SPLIT-LEN(WS-FIELD-SUB) = ZERO                         VLD02470
024800         GO TO 324-AFTER-SCAN                                     VLD02480
024900     END-IF.                                                      VLD02490
025000     IF WS-SPLIT-RAW(WS-FIELD-SUB)                                VLD02500
025100         (WS-SPLIT-LEN(WS-FIELD-SUB) : 1) = SPACE                 VLD02510
025200         SUBTRACT 1 FROM WS-SPLIT-LEN(WS-FIELD-SUB)               VLD02520
025300         GO TO 322-SCAN-TRAILING                                  VLD02530
025400     END-IF.                                                      VLD02540
025500 324-AFTER-SCAN.                                                  VLD02550
025600     MOVE SPACES TO WS-SPLIT-TRIM(WS-FIELD-SUB).                  VLD02560
025700     IF WS-SPLIT-LEN(WS-FIELD-SUB) > WS-LEAD-SPACES               VLD02570
025800         MOVE WS-SPLIT-RAW(WS-FIELD-SUB)                          VLD02580
025900             (WS-LEAD-SPACES + 1 :                                VLD02590
026000              WS-SPLIT-LEN(WS-FIELD-SUB) - WS-LEAD-SPACES)        VLD02600
026100             TO WS-SPLIT-TRIM(WS-FIELD-SUB)                       VLD02610
026200         COMPUTE WS-SPLIT-LEN(WS-FIELD-SUB) =                     VLD02620
026300             WS-SPLIT-LEN(WS-FIELD-SUB) - WS-LEAD-SPACES          VLD02630
026400     ELSE                                                         VLD02640
026500         MOVE ZERO TO WS-SPLIT-LEN(WS-FIELD-SUB)                  VLD02650
026600     END-IF.                                                      VLD02660
026700 320-EXIT.                                                        VLD02670
026800     EXIT.                                                        VLD02680
026900*                                                                 VLD02690
027000*    BUILD MEASUREMENT-VALUE-M FROM THE SECOND SPLIT FIELD -      VLD02700
027100*    AN OPTIONALLY-SIGNED DECIMAL SUCH AS 98.6 OR -0.025.         VLD02710
027200 330-EDIT-VALUE-FIELD.                                            VLD02720
027300     MOVE SPACE TO WS-VAL-SIGN.                                   VLD02730
027400     MOVE SPACES TO WS-VAL-TEXT.                                  VLD02740
027500     IF WS-SPLIT-LEN(2) = 0                                       VLD02750
027600         MOVE "N" TO LINE-VALID-SW                                VLD02760
027700         GO TO 330-EXIT                                           VLD02770
027800     END-IF.                                                      VLD02780
027900     IF WS-SPLIT-TRIM(2) (1 : 1) = "-"                            VLD02790
028000         MOVE "-" TO WS-VAL-SIGN                                  VLD02800
028100         IF WS-SPLIT-LEN(2) < 2                                   VLD02810
028200             MOVE "N" TO LINE-VALID-SW                            VLD02820
028300             GO TO 330-EXIT                                       VLD02830
028400         END-IF                                                   VLD02840
028500         MOVE WS-SPLIT-TRIM(2) (2 : WS-SPLIT-LEN(2) - 1)          VLD02850
028600             TO WS-VAL-TEXT                                       VLD02860
028700     ELSE                                                         VLD02870
028800         MOVE WS-SPLIT-TRIM(2) (1 : WS-SPLIT-LEN(2))              VLD02880
028900             TO WS-VAL-TEXT                                       VLD02890
029000     END-IF.                                                      VLD02900
029100     MOVE SPACES TO WS-VAL-INT-TXT, WS-VAL-DEC-TXT.               VLD02910
029200     MOVE ZERO TO WS-VAL-PARTS, WS-VAL-INT-LEN, WS-VAL-DEC-LEN.   VLD02920
029300     UNSTRING WS-VAL-TEXT DELIMITED BY "."                        VLD02930
029400         INTO WS-VAL-INT-TXT   COUNT IN WS-VAL-INT-LEN            VLD02940
029500              WS-VAL-DEC-TXT   COUNT IN WS-VAL-DEC-LEN            VLD02950
029600         TALLYING IN WS-VAL-PARTS                                 VLD02960
029700     END-UNSTRING.                                                VLD02970
029800     IF WS-VAL-INT-LEN = 0                                        VLD02980
029900         OR WS-VAL-INT-TXT (1 : WS-VAL-INT-LEN) NOT NUMERIC       VLD02990
030000         MOVE "N" TO LINE-VALID-SW                                VLD03000
030100         GO TO 330-EXIT                                           VLD03010
030200     END-IF.                                                      VLD03020
030300     IF WS-VAL-PARTS > 1 AND WS-VAL-DEC-LEN > 0                   VLD03030
030400         AND WS-VAL-DEC-TXT (1 : WS-VAL-DEC-LEN) NOT NUMERIC      VLD03040
030500         MOVE "N" TO LINE-VALID-SW                                VLD03050
030600         GO TO 330-EXIT                                           VLD03060
030700     END-IF.                                                      VLD03070
030800     MOVE WS-VAL-INT-TXT (1 : WS-VAL-INT-LEN) TO WS-VAL-INT-NUM.  VLD03080
030900     MOVE "0000" TO WS-VAL-DEC-SCRATCH.                           VLD03090
031000     IF WS-VAL-PARTS > 1 AND WS-VAL-DEC-LEN > 0                   VLD03100
031100         IF WS-VAL-DEC-LEN > 4                                    VLD03110
031200             MOVE WS-VAL-DEC-TXT (1 : 4) TO WS-VAL-DEC-SCRATCH    VLD03120
031300         ELSE                                                     VLD03130
031400             MOVE WS-VAL-DEC-TXT (1 : WS-VAL-DEC-LEN)             VLD03140
031500                 TO WS-VAL-DEC-SCRATCH (1 : WS-VAL-DEC-LEN)       VLD03150
031600         END-IF                                                   VLD03160
031700     END-IF.                                                      VLD03170
031800     MOVE WS-VAL-DEC-SCRATCH TO WS-VAL-DEC-NUM.                   VLD03180
031900     COMPUTE MEASUREMENT-VALUE-M =                                VLD03190
032000         WS-VAL-INT-NUM + (WS-VAL-DEC-NUM / 10000).               VLD03200
032100     IF WS-VAL-SIGN = "-"                                         VLD03210
032200         MULTIPLY MEASUREMENT-VALUE-M BY -1                       VLD03220
032300             GIVING MEASUREMENT-VALUE-M                           VLD03230
032400     END-IF.                                                      VLD03240
032500     MOVE "Y" TO LINE-VALID-SW.                                   VLD03250
032600 330-EXIT.                                                        VLD03260
032700     EXIT.                                                        VLD03270
032800*                                                                 VLD03280
032900 600-FINISH-UP.                                                   VLD03290
033000     DISPLAY "VITLOAD  LINES READ    " LINES-READ    UPON SYSOUT. VLD03300
033100     DISPLAY "VITLOAD  LINES LOADED  " LINES-LOADED  UPON SYSOUT. VLD03310
033200     DISPLAY "VITLOAD  LINES SKIPPED " LINES-SKIPPED UPON SYSOUT. VLD03320
033300     CLOSE VITALIN, VITALOUT, VITSKIP, SYSOUT.                    VLD03330
033400     STOP RUN.                                                    VLD03340
033500 600-EXIT.                                                        VLD03350
033600     EXIT.                                                        VLD03360
033700*                                                                 VLD03370
033800 700-WRITE-GOOD-REC.                                              VLD03380
033900     WRITE VITALS-MEASURE-REC.                                    VLD03390
034000     IF NOT OUT-WRITE-OK                                          VLD03400
034100         MOVE "VITALOUT WRITE FAILED"  TO ABEND-REASON            VLD03410
034200         MOVE "700-WRITE-GOOD-REC"     TO PARA-NAME               VLD03420
034300         MOVE "00"                     TO EXPECTED-VAL            VLD03430
034400         MOVE OUT-FILE-STATUS          TO ACTUAL-VAL              VLD03440
034500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    VLD03450
034600     END-IF.                                                      VLD03460
034700     ADD 1 TO LINES-LOADED.                                       VLD03470
034800 700-EXIT.                                                        VLD03480
034900     EXIT.                                                        VLD03490
035000*                                                                 VLD03500
035100 710-WRITE-SKIP-REC.                                              VLD03510
035200     MOVE WS-SKIP-REASON-TEXT TO SKIP-REASON.                     VLD03520
035300     MOVE VITALIN-REC          TO SKIP-RAW-LINE.                  VLD03530
035310     DISPLAY "VITLOAD SKIPPED VALUE " EDIT-VALUE-SIGN-M           VLD03531
035320         EDIT-VALUE-INTEGER-M "." EDIT-VALUE-DECIMAL-M            VLD03532
035330         UPON SYSOUT.                                             VLD03533
035400     WRITE VITALS-SKIP-REC.                                       VLD03540
035500     IF NOT SKP-WRITE-OK                                          VLD03550
035600         MOVE "VITSKIP WRITE FAILED"   TO ABEND-REASON            VLD03560
035700         MOVE "710-WRITE-SKIP-REC"     TO PARA-NAME               VLD03570
035800         MOVE "00"                     TO EXPECTED-VAL            VLD03580
035900         MOVE SKP-FILE-STATUS          TO ACTUAL-VAL              VLD03590
036000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    VLD03600
036100     END-IF.                                                      VLD03610
036200     ADD 1 TO LINES-SKIPPED.                                      VLD03620
036300 710-EXIT.                                                        VLD03630
036400     EXIT.                                                        VLD03640
036500*                                                                 VLD03650
036600 900-READ-VITALIN.                                                VLD03660
036700     READ VITALIN                                                 VLD03670
036800         AT END                                                   VLD03680
036900             MOVE "N" TO MORE-VITALIN-SW                          VLD03690
037000         NOT AT END                                               VLD03700
037100             ADD 1 TO LINES-READ                                  VLD03710
037200     END-READ.                                                    VLD03720
037300 900-EXIT.                                                        VLD03730
037400     EXIT.                                                        VLD03740
037500*                                                                 VLD03750
037600*    GENERIC SHOP ABEND ROUTINE - LOG THE REASON TO SYSOUT THEN   VLD03760
037700*    FORCE A DIVIDE-BY-ZERO ABEND SO THE JOB STEP SHOWS NON-      VLD03770
037800*    ZERO COMPLETION.  SAME SHAPE IN EVERY PROGRAM IN THIS SHOP.  VLD03780
037900 1000-ABEND-RTN.                                                  VLD03790
038000     MOVE WS-RUN-DATE TO ABEND-DATE.                              VLD03800
038010     DISPLAY "  LAST REC TS-DAYS: " ALT-TIMESTAMP-DAYS-M          VLD03801
038020         " TS-MSOD: " ALT-TIMESTAMP-MSOD-M UPON SYSOUT.           VLD03802
038100     DISPLAY "VITLOAD ABEND - " ABEND-REASON UPON SYSOUT.         VLD03810
038200     DISPLAY "  PARAGRAPH: " PARA-NAME       UPON SYSOUT.         VLD03820
038300     DISPLAY "  EXPECTED:  " EXPECTED-VAL    UPON SYSOUT.         VLD03830
038400     DISPLAY "  ACTUAL:    " ACTUAL-VAL      UPON SYSOUT.         VLD03840
038500     WRITE SYSOUT-REC FROM ABEND-REC.                             VLD03850
038600     CLOSE VITALIN, VITALOUT, VITSKIP, SYSOUT.                    VLD03860
038700     DIVIDE ZERO-VAL INTO ONE-VAL.                                VLD03870
038800 1000-EXIT.                                                       VLD03880
038900     EXIT.                                                        VLD03890
