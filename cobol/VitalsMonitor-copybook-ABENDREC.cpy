000100******************************************************************ABN00010
000200*                                                                *ABN00020
000300*    ABENDREC  -  SHOP-STANDARD ABNORMAL-TERMINATION RECORD      *ABN00030
000400*                                                                *ABN00040
000500*    WRITTEN FOR ANY JOB TO DISPLAY ITS CURRENT PARAGRAPH, THE   *ABN00050
000600*    REASON IT IS ABENDING, AND AN EXPECTED/ACTUAL VALUE PAIR    *ABN00060
000700*    SO OPERATIONS CAN DIAGNOSE A FAILED STEP FROM THE SYSOUT    *ABN00070
000800*    DUMP WITHOUT PULLING A COMPILE LISTING.                     *ABN00080
000900*                                                                *ABN00090
001000*    HISTORY                                                    * ABN00100
001100*    ------- ------- ------------------------------------------  *ABN00110
001200*    02/11/91 RLM     ORIGINAL COPYBOOK FOR VITALSMONITOR        *ABN00120
001300*    08/06/93 TGD     ADDED ACTUAL-VAL/EXPECTED-VAL PAIR         *ABN00130
001400*    11/09/98 AK      Y2K - ABEND-DATE EXPANDED TO 4-DIGIT YEAR  *ABN00140
001500*    02/17/03 RLM     NO FUNCTIONAL CHANGE - RECOMPILE ONLY      *ABN00150
001600*                     REQ# CR-2003-0061                         * ABN00160
001700******************************************************************ABN00170
001800    01  ABEND-REC.                                                ABN00180
001900        05  FILLER                  PIC X(01) VALUE SPACE.        ABN00190
002000        05  ABEND-DATE-CC.                                        ABN00200
002100            10  ABEND-DATE          PIC 9(08) VALUE ZERO.         ABN00210
002200        05  FILLER                  PIC X(01) VALUE SPACE.        ABN00220
002300        05  PARA-NAME               PIC X(30) VALUE SPACES.       ABN00230
002400        05  FILLER                  PIC X(01) VALUE SPACE.        ABN00240
002500        05  ABEND-REASON            PIC X(40) VALUE SPACES.       ABN00250
002600        05  FILLER                  PIC X(01) VALUE SPACE.        ABN00260
002700        05  EXPECTED-VAL            PIC X(09) VALUE SPACES.       ABN00270
002800        05  FILLER                  PIC X(01) VALUE SPACE.        ABN00280
002900        05  ACTUAL-VAL              PIC X(09) VALUE SPACES.       ABN00290
003000        05  FILLER                  PIC X(26) VALUE SPACES.       ABN00300
