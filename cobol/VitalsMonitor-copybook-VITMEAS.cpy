000100******************************************************************VTM00010
000200*                                                                *VTM00020
000300*    VITMEAS  -  VITAL-SIGN MEASUREMENT RECORD                   *VTM00030
000400*                                                                *VTM00040
000500*    ONE OCCURRENCE OF THIS RECORD REPRESENTS ONE TIMESTAMPED    *VTM00050
000600*    READING FOR ONE PATIENT - HEART-RATE/ECG, SYSTOLIC OR       *VTM00060
000700*    DIASTOLIC PRESSURE, OR BLOOD-OXYGEN SATURATION.  VITLOAD    *VTM00070
000800*    BUILDS THIS RECORD FROM THE RAW COMMA-DELIMITED READING     *VTM00090
000900*    TEXT AND WRITES THE "GOOD" RECORDS TO VITALOUT; VITALRT     *VTM00095
001000*    READS VITALOUT AND LOADS EVERY RECORD INTO WS-MEASURE-TABLE *VTM00100
001100*    BEFORE IT RUNS A SINGLE RULE.                               *VTM00110
001200*                                                                *VTM00120
001300*    HISTORY                                                    * VTM00130
001400*    ------- ------- ------------------------------------------  *VTM00140
001500*    02/11/91 RLM     ORIGINAL COPYBOOK - REQ# VM-0162           *VTM00150
001600*    09/23/94 RLM     ADDED VITALS-MEASURE-ALT REDEFINES FOR     *VTM00160
001700*                     DUMP-TIME DECOMPOSITION OF TIMESTAMP-M     *VTM00170
001800*    11/12/98 AK      Y2K REVIEW - NO CENTURY DATA IN THIS       *VTM00185
001850*                     RECORD, NO CHANGE REQUIRED                * VTM00186
001900*    02/17/03 RLM     ADDED 88-LEVELS FOR THE SIX READING TYPES  *VTM00180
001950*                     CARRIED BY THE FEED - REQ# VM-0188         *VTM00190
002000******************************************************************VTM00200
002100    01  VITALS-MEASURE-REC.                                       VTM00210
002200        05  PATIENT-ID-M            PIC 9(09).                    VTM00220
002300        05  MEASUREMENT-VALUE-M     PIC S9(05)V9(04).             VTM00230
002400        05  RECORD-TYPE-M           PIC X(20).                    VTM00240
002500            88  SYSTOLIC-PRESSURE-TYPE  VALUE "SystolicPressure". VTM00250
002600            88  DIASTOLIC-PRESSURE-TYPE VALUE                     VTM00260
002700                                        "DiastolicPressure".      VTM00270
002800            88  SATURATION-TYPE         VALUE "Saturation".       VTM00280
002900            88  ECG-TYPE                VALUE "ECG".              VTM00290
003000            88  HEART-RATE-TYPE         VALUE "HeartRate".        VTM00300
003100            88  BLOOD-PRESSURE-TYPE     VALUE "BloodPressure".    VTM00310
003200        05  TIMESTAMP-M             PIC 9(13).                    VTM00320
003300        05  FILLER                  PIC X(28).                    VTM00330
003400*                                                                 VTM00340
003500*    DUMP-TIME DECOMPOSITION OF A MEASUREMENT RECORD - USED ONLY  VTM00350
003600*    BY THE SYSOUT TRACE IN 1000-ABEND-RTN WHEN A CALLER WANTS    VTM00360
003700*    TO SEE THE TIMESTAMP SPLIT INTO A DAY-COUNT/MILLISECOND      VTM00370
003800*    -OF-DAY PAIR RATHER THAN ONE 13-DIGIT EPOCH NUMBER.          VTM00380
003900    01  VITALS-MEASURE-ALT REDEFINES VITALS-MEASURE-REC.          VTM00390
004000        05  ALT-PATIENT-ID-M        PIC 9(09).                    VTM00400
004100        05  ALT-MEASUREMENT-VALUE-M PIC S9(05)V9(04).             VTM00410
004200        05  ALT-RECORD-TYPE-M       PIC X(20).                    VTM00420
004300        05  ALT-TIMESTAMP-DAYS-M    PIC 9(08).                    VTM00430
004400        05  ALT-TIMESTAMP-MSOD-M    PIC 9(05).                    VTM00440
004500        05  FILLER                  PIC X(28).                    VTM00450
004600*                                                                 VTM00460
004700*    INTEGER/DECIMAL SPLIT OF THE READING VALUE - USED ONLY TO    VTM00470
004800*    EDIT-DISPLAY A MEASUREMENT ON THE SYSOUT SKIP LOG.           VTM00480
004900    01  VITALS-MEASURE-EDIT REDEFINES VITALS-MEASURE-REC.         VTM00490
005000        05  FILLER                  PIC X(09).                    VTM00500
005100        05  EDIT-VALUE-SIGN-M       PIC X(01).                    VTM00510
005200        05  EDIT-VALUE-INTEGER-M    PIC 9(05).                    VTM00520
005300        05  EDIT-VALUE-DECIMAL-M    PIC 9(04).                    VTM00530
005400        05  FILLER                  PIC X(60).                    VTM00540
