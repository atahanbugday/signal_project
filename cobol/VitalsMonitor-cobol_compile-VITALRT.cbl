000100 IDENTIFICATION DIVISION.                                         VRT00010
000200*************************************************************     VRT00020
000300 PROGRAM-ID.  VITALRT.                                            VRT00030
000400 AUTHOR. R L MARTINEZ.                                            VRT00040
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          VRT00050
000600 DATE-WRITTEN. 02/11/91.                                          VRT00060
000700 DATE-COMPILED. 02/11/91.                                         VRT00070
000800 SECURITY. NON-CONFIDENTIAL.                                      VRT00080
000900*                                                                 VRT00090
001000*REMARKS.                                                         VRT00100
001100*        RUNS THE NIGHTLY VITAL-SIGN ALERT RULES AGAINST THE      VRT00110
001200*        EDITED READINGS VITLOAD PRODUCED.  ONE PATIENT AT A      VRT00120
001300*        TIME IS LOADED FROM WS-MEASURE-TABLE AND RUN THROUGH     VRT00130
001400*        FOUR RULE GROUPS, ALWAYS IN THE SAME ORDER - PRESSURE,   VRT00140
001500*        OXYGEN, ECG, COMBINED.  EVERY ALERT ANY RULE RAISES IS   VRT00150
001600*        WRITTEN TO ALERTLOG THE MOMENT IT FIRES.                 VRT00160
001700*                                                                 VRT00170
001800*        THIS PROGRAM HAS NO SYSTEM CLOCK TO MATCH AGAINST THE    VRT00180
001900*        READING TIMESTAMPS (THEY ARE HISTORICAL EPOCH-MS         VRT00190
002000*        VALUES OUT OF VITLOAD, NOT TODAY'S DATE), SO THE RULES'  VRT00200
002100*        "EVALUATION TIME" FOR A PATIENT IS TAKEN AS THE LATEST   VRT00210
002200*        TIMESTAMP ON FILE FOR THAT PATIENT - SEE 110-FIND-       VRT00220
002300*        EVAL-TIME.  THIS IS A DELIBERATE SUBSTITUTE FOR "NOW",   VRT00230
002400*        NOT AN OVERSIGHT - REQ# VM-0162 DISCUSSED THE POINT.     VRT00240
002500*                                                                 VRT00250
002600*    HISTORY                                                      VRT00260
002700*    ------- ------- ------------------------------------------   VRT00270
002800*    02/11/91 RLM     ORIGINAL PROGRAM - REQ# VM-0162             VRT00280
002900*    07/19/92 TGD     ADDED THE COMBINED HYPOTENSIVE/HYPOXEMIA    VRT00290
003000*                     CHECK - REQ# VM-0165                        VRT00300
003100*    11/09/98 AK      Y2K REVIEW - WS-RUN-DATE NOW CARRIES A      VRT00310
003200*                     FOUR DIGIT YEAR, SEE 000-HOUSEKEEPING       VRT00320
003300*    02/17/03 RLM     ECG IRREGULAR-BEAT CHECK NOW MATCHES THE    VRT00330
003400*                     SIGNED-AVERAGE BEHAVIOR OF THE UPSTREAM     VRT00340
003500*                     CALCULATION EXACTLY - REQ# VM-0188          VRT00350
003600*    11/03/05 RLM     RUN-DATE AND MEASUREMENT REDEFINES          VRT00360
003700*                     WERE SITTING UNUSED - NOW THE RUN-          VRT00370
003800*                     DATE SPLIT DRIVES THE STARTUP               VRT00380
003900*                     BANNER AND THE MEASUREMENT/ALERT            VRT00390
004000*                     SPLITS DRIVE THE ABEND TRACE -              VRT00400
004100*                     REQ# VM-0192                                VRT00410
004200*    11/03/05 RLM     DROPPED THE UNUSED SPECIAL-NAMES/           VRT00420
004300*                     TOP-OF-FORM CLAUSE - NEVER USED BY          VRT00430
004400*                     THIS PROGRAM - REQ# VM-0203                 VRT00440
004500*************************************************************     VRT00450
004600*                                                                 VRT00460
004700 ENVIRONMENT DIVISION.                                            VRT00470
004800 CONFIGURATION SECTION.                                           VRT00480
004900 SOURCE-COMPUTER. IBM-390.                                        VRT00490
005000 OBJECT-COMPUTER. IBM-390.                                        VRT00500
005100 INPUT-OUTPUT SECTION.                                            VRT00510
005200 FILE-CONTROL.                                                    VRT00520
005300     SELECT SYSOUT    ASSIGN TO UT-S-SYSOUT                       VRT00530
005400         ORGANIZATION IS SEQUENTIAL.                              VRT00540
005500     SELECT VITALOUT  ASSIGN TO UT-S-VITALOUT                     VRT00550
005600         ORGANIZATION IS SEQUENTIAL                               VRT00560
005700         FILE STATUS IS IN-FILE-STATUS.                           VRT00570
005800     SELECT ALERTLOG  ASSIGN TO UT-S-ALERTLOG                     VRT00580
005900         ORGANIZATION IS LINE SEQUENTIAL                          VRT00590
006000         FILE STATUS IS OUT-FILE-STATUS.                          VRT00600
006100*                                                                 VRT00610
006200 DATA DIVISION.                                                   VRT00620
006300 FILE SECTION.                                                    VRT00630
006400*                                                                 VRT00640
006500 FD  SYSOUT                                                       VRT00650
006600     LABEL RECORDS ARE STANDARD.                                  VRT00660
006700 01  SYSOUT-REC               PIC X(132).                         VRT00670
006800*                                                                 VRT00680
006900*    THE EDITED READINGS VITLOAD WROTE - THIS IS THE ONLY         VRT00690
007000*    SOURCE OF DATA THE RULE ENGINE EVER SEES.                    VRT00700
007100 FD  VITALOUT                                                     VRT00710
007200     RECORDING MODE IS F                                          VRT00720
007300     LABEL RECORDS ARE STANDARD                                   VRT00730
007400     BLOCK CONTAINS 0 RECORDS.                                    VRT00740
007500     COPY VITMEAS.                                                VRT00750
007600*                                                                 VRT00760
007700*    ONE PRINTED LINE PER TRIGGERED ALERT, WRITTEN AS EACH        VRT00770
007800*    RULE FIRES - NO BUFFERING, NO HEADERS, NO BREAKS.            VRT00780
007900 FD  ALERTLOG.                                                    VRT00790
008000 01  ALERTLOG-REC             PIC X(104).                         VRT00800
008100*                                                                 VRT00810
008200 WORKING-STORAGE SECTION.                                         VRT00820
008300*                                                                 VRT00830
008400 01  FILE-STATUS-CODES.                                           VRT00840
008500     05  IN-FILE-STATUS         PIC X(02).                        VRT00850
008600         88  IN-NO-MORE-DATA        VALUE "10".                   VRT00860
008700     05  OUT-FILE-STATUS        PIC X(02).                        VRT00870
008800         88  OUT-WRITE-OK           VALUE "00".                   VRT00880
008900*                                                                 VRT00890
009000 01  FLAGS-AND-SWITCHES.                                          VRT00900
009100     05  MORE-VITALOUT-SW       PIC X(01) VALUE "Y".              VRT00910
009200         88  NO-MORE-VITALOUT       VALUE "N".                    VRT00920
009300     05  ALL-INCREASING-SW      PIC X(01).                        VRT00930
009400     05  ALL-DECREASING-SW      PIC X(01).                        VRT00940
009500     05  LOW-SAT-FOUND-SW       PIC X(01).                        VRT00950
009600     05  O2-DROP-FOUND-SW       PIC X(01).                        VRT00960
009700     05  ABNORM-HR-FOUND-SW     PIC X(01).                        VRT00970
009800     05  IRREG-BEAT-FOUND-SW    PIC X(01).                        VRT00980
009900     05  ANY-SYS-LOW-SW         PIC X(01).                        VRT00990
010000     05  ANY-SAT-LOW-SW         PIC X(01).                        VRT01000
010100*                                                                 VRT01010
010200 01  COUNTERS-AND-ACCUMULATORS  COMP.                             VRT01020
010300     05  RECORDS-LOADED         PIC 9(07).                        VRT01030
010400     05  ALERT-COUNT            PIC 9(07).                        VRT01040
010500     05  WS-SORT-I              PIC 9(04).                        VRT01050
010600     05  WS-SORT-J              PIC 9(04).                        VRT01060
010700*                                                                 VRT01070
010800*    THE FULL SET OF EDITED READINGS, EVERY PATIENT TOGETHER -    VRT01080
010900*    LOADED ONCE AT 050-LOAD-MEASURE-TABLE, THEN RE-SCANNED BY    VRT01090
011000*    EVERY RULE FOR THE PATIENT CURRENTLY BEING WORKED.           VRT01100
011100 01  WS-MEASURE-TABLE.                                            VRT01110
011200     05  WS-MEASURE-ENTRY OCCURS 5000 TIMES INDEXED BY MT-IDX.    VRT01120
011300         10  MT-PATIENT-ID        PIC 9(09).                      VRT01130
011400         10  MT-VALUE             PIC S9(05)V9(04).               VRT01140
011500         10  MT-RECORD-TYPE       PIC X(20).                      VRT01150
011600         10  MT-TIMESTAMP         PIC 9(13).                      VRT01160
011700 01  WS-MEASURE-COUNT            PIC 9(05) COMP.                  VRT01170
011800*                                                                 VRT01180
011900*    DISTINCT PATIENT IDS SEEN IN THE MEASURE TABLE - ONE PASS    VRT01190
012000*    OF THE RULE GROUPS RUNS PER ENTRY HERE.                      VRT01200
012100 01  WS-PATIENT-TABLE.                                            VRT01210
012200     05  WS-PATIENT-ENTRY OCCURS 500 TIMES INDEXED BY PT-IDX.     VRT01220
012300         10  PT-PATIENT-ID        PIC 9(09).                      VRT01230
012400 01  WS-PATIENT-COUNT            PIC 9(04) COMP.                  VRT01240
012500 01  WS-CURRENT-PATIENT          PIC 9(09).                       VRT01250
012600 01  WS-EVAL-TIME                PIC 9(13).                       VRT01260
012700 01  WS-WINDOW-START             PIC S9(13) COMP-3.               VRT01270
012800*                                                                 VRT01280
012900*    SCRATCH WINDOW TABLE - REBUILT FOR EVERY RULE CALL, HOLDS    VRT01290
013000*    JUST THE CURRENT PATIENT'S READINGS FOR THE TYPE AND TIME    VRT01300
013100*    WINDOW THAT RULE CARES ABOUT, SORTED NEWEST-FIRST.           VRT01310
013200 01  WS-WINDOW-TABLE.                                             VRT01320
013300     05  WS-WINDOW-ENTRY OCCURS 200 TIMES INDEXED BY WIN-IDX.     VRT01330
013400         10  WIN-VALUE            PIC S9(05)V9(04).               VRT01340
013500         10  WIN-TIMESTAMP        PIC 9(13).                      VRT01350
013600 01  WS-WINDOW-COUNT             PIC 9(04) COMP.                  VRT01360
013700 01  WS-SORT-HOLD-VALUE          PIC S9(05)V9(04).                VRT01370
013800 01  WS-SORT-HOLD-TS             PIC 9(13).                       VRT01380
013900*                                                                 VRT01390
014000 01  WS-PRESSURE-TYPE-SEL        PIC X(01).                       VRT01400
014100     88  SYSTOLIC-SEL                VALUE "S".                   VRT01410
014200     88  DIASTOLIC-SEL               VALUE "D".                   VRT01420
014300 01  WS-TYPE-LITERAL             PIC X(20).                       VRT01430
014400 01  WS-TREND-DIFF               PIC S9(06)V9(04) COMP-3.         VRT01440
014500*                                                                 VRT01450
014600 01  WS-PCT-DROP                 PIC S9(05)V9(04) COMP-3.         VRT01460
014700*                                                                 VRT01470
014800*    ECG IRREGULAR-BEAT WORK FIELDS - THE AVERAGE INTERVAL IS     VRT01480
014900*    SIGNED AND CAN COME OUT NEGATIVE (SEE REMARKS), AND THAT IS  VRT01490
015000*    CARRIED THROUGH ON PURPOSE, NOT CORRECTED.                   VRT01500
015100 01  WS-ECG-WORK.                                                 VRT01510
015200     05  WS-ECG-AVG-INTERVAL     PIC S9(09)V9(04) COMP-3.         VRT01520
015300     05  WS-ECG-ALLOW-DEV        PIC S9(09)V9(04) COMP-3.         VRT01530
015400     05  WS-ECG-INTERVAL         PIC S9(09)V9(04) COMP-3.         VRT01540
015500     05  WS-ECG-ABS-INTERVAL     PIC S9(09)V9(04) COMP-3.         VRT01550
015600     05  WS-ECG-DEV-FROM-AVG     PIC S9(09)V9(04) COMP-3.         VRT01560
015700     05  WS-ECG-ABS-DEV          PIC S9(09)V9(04) COMP-3.         VRT01570
015800     05  WS-ECG-ABS-ALLOW        PIC S9(09)V9(04) COMP-3.         VRT01580
015900*                                                                 VRT01590
016000*    ONE ALERT'S WORTH OF BUILD FIELDS - FILLED BY EACH RULE      VRT01600
016100*    PARAGRAPH, THEN HANDED TO 800-WRITE-ALERT-LINE.              VRT01610
016200 01  WS-COND-TEXT                PIC X(48).                       VRT01620
016300 01  WS-ALERT-TS                 PIC 9(13).                       VRT01630
016400 01  WS-ALERT-CATEGORY-SEL       PIC X(01).                       VRT01640
016500*                                                                 VRT01650
016600*    DUMP-TIME DECOMPOSITION OF THE RUN DATE, SAME SHOP HABIT     VRT01660
016700*    AS VITLOAD CARRIES.                                          VRT01670
016800 01  WS-RUN-DATE                 PIC 9(08).                       VRT01680
016900 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                       VRT01690
017000     05  WS-RUN-CENTURY          PIC 9(02).                       VRT01700
017100     05  WS-RUN-YY               PIC 9(02).                       VRT01710
017200     05  WS-RUN-MM               PIC 9(02).                       VRT01720
017300     05  WS-RUN-DD                PIC 9(02).                      VRT01730
017400*                                                                 VRT01740
017500 77  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.       VRT01750
017600 77  ONE-VAL                     PIC 9(01) COMP VALUE 1.          VRT01760
017700*                                                                 VRT01770
017800     COPY VITALOG.                                                VRT01780
017900     COPY ABENDREC.                                               VRT01790
018000*                                                                 VRT01800
018100*    WORKING-STORAGE MIRROR OF ALRTFACT'S LINKAGE RECORD - BUILT  VRT01810
018200*    HERE BEFORE EVERY CALL, SAME CONVENTION TRMTSRCH USES FOR    VRT01820
018300*    CLCLBCST.                                                    VRT01830
018400 01  ALERT-BUILD-REC.                                             VRT01840
018500     05  ALERT-CATEGORY-SEL      PIC X(01).                       VRT01850
018600     05  LK-ALERT-PATIENT-ID     PIC X(09).                       VRT01860
018700     05  LK-CONDITION-TEXT       PIC X(48).                       VRT01870
018800     05  LK-ALERT-TIMESTAMP      PIC 9(13).                       VRT01880
018900     05  LK-ALERT-CATEGORY       PIC X(14).                       VRT01890
019000 01  ALRTFACT-RET-CD             PIC 9(04) COMP.                  VRT01900
019100*                                                                 VRT01910
019200 PROCEDURE DIVISION.                                              VRT01920
019300*                                                                 VRT01930
019400 000-HOUSEKEEPING.                                                VRT01940
019500     OPEN INPUT VITALOUT.                                         VRT01950
019600     OPEN OUTPUT ALERTLOG.                                        VRT01960
019700     OPEN OUTPUT SYSOUT.                                          VRT01970
019800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       VRT01980
019900     DISPLAY "VITALRT  RUN DATE " WS-RUN-CENTURY WS-RUN-YY "/"    VRT01990
020000         WS-RUN-MM "/" WS-RUN-DD UPON SYSOUT.                     VRT02000
020100     MOVE ZERO TO RECORDS-LOADED, ALERT-COUNT, WS-MEASURE-COUNT.  VRT02010
020200     MOVE ZERO TO WS-PATIENT-COUNT.                               VRT02020
020300     PERFORM 050-LOAD-MEASURE-TABLE THRU 050-EXIT.                VRT02030
020400     GO TO 100-MAINLINE.                                          VRT02040
020500 000-EXIT.                                                        VRT02050
020600     EXIT.                                                        VRT02060
020700*                                                                 VRT02070
020800*    READ EVERY EDITED READING INTO WS-MEASURE-TABLE, BUILDING    VRT02080
020900*    THE DISTINCT-PATIENT LIST AS WE GO (LINEAR SEARCH, SAME      VRT02090
021000*    LOAD-THEN-SEARCH IDIOM TRMTSRCH USES FOR ITS LAB TABLE).     VRT02100
021100 050-LOAD-MEASURE-TABLE.                                          VRT02110
021200     MOVE "Y" TO MORE-VITALOUT-SW.                                VRT02120
021300     PERFORM 900-READ-VITALOUT.                                   VRT02130
021400     IF IN-NO-MORE-DATA                                           VRT02140
021500         MOVE "VITALOUT HAS NO MEASUREMENTS" TO ABEND-REASON      VRT02150
021600         MOVE "050-LOAD-MEASURE-TABLE" TO PARA-NAME               VRT02160
021700         MOVE "AT-LEAST-1"          TO EXPECTED-VAL               VRT02170
021800         MOVE "0"                   TO ACTUAL-VAL                 VRT02180
021900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    VRT02190
022000     END-IF.                                                      VRT02200
022100     PERFORM 060-LOAD-ONE-RECORD THRU 060-EXIT                    VRT02210
022200         UNTIL NO-MORE-VITALOUT.                                  VRT02220
022300 050-EXIT.                                                        VRT02230
022400     EXIT.                                                        VRT02240
022500*                                                                 VRT02250
022600 060-LOAD-ONE-RECORD.                                             VRT02260
022700     IF WS-MEASURE-COUNT < 5000                                   VRT02270
022800         ADD 1 TO WS-MEASURE-COUNT                                VRT02280
022900         MOVE PATIENT-ID-M TO                                     VRT02290
023000             MT-PATIENT-ID(WS-MEASURE-COUNT)                      VRT02300
023100         MOVE MEASUREMENT-VALUE-M TO                              VRT02310
023200             MT-VALUE(WS-MEASURE-COUNT)                           VRT02320
023300         MOVE RECORD-TYPE-M TO                                    VRT02330
023400             MT-RECORD-TYPE(WS-MEASURE-COUNT)                     VRT02340
023500         MOVE TIMESTAMP-M TO                                      VRT02350
023600             MT-TIMESTAMP(WS-MEASURE-COUNT)                       VRT02360
023700         ADD 1 TO RECORDS-LOADED                                  VRT02370
023800         PERFORM 070-ADD-PATIENT THRU 070-EXIT                    VRT02380
023900     END-IF.                                                      VRT02390
024000     PERFORM 900-READ-VITALOUT.                                   VRT02400
024100 060-EXIT.                                                        VRT02410
024200     EXIT.                                                        VRT02420
024300*                                                                 VRT02430
024400 070-ADD-PATIENT.                                                 VRT02440
024500     SET PT-IDX TO 1.                                             VRT02450
024600     SEARCH WS-PATIENT-ENTRY                                      VRT02460
024700         AT END                                                   VRT02470
024800             IF WS-PATIENT-COUNT < 500                            VRT02480
024900                 ADD 1 TO WS-PATIENT-COUNT                        VRT02490
025000                 MOVE PATIENT-ID-M TO                             VRT02500
025100                     PT-PATIENT-ID(WS-PATIENT-COUNT)              VRT02510
025200             END-IF                                               VRT02520
025300         WHEN PT-PATIENT-ID(PT-IDX) = PATIENT-ID-M                VRT02530
025400             CONTINUE                                             VRT02540
025500     END-SEARCH.                                                  VRT02550
025600 070-EXIT.                                                        VRT02560
025700     EXIT.                                                        VRT02570
025800*                                                                 VRT02580
025900*    ONE PASS OF ALL FOUR RULE GROUPS PER DISTINCT PATIENT, IN    VRT02590
026000*    THE FIXED ORDER - PRESSURE, OXYGEN, ECG, COMBINED.           VRT02600
026100 100-MAINLINE.                                                    VRT02610
026200     PERFORM 110-ONE-PATIENT THRU 110-EXIT                        VRT02620
026300         VARYING PT-IDX FROM 1 BY 1                               VRT02630
026400             UNTIL PT-IDX > WS-PATIENT-COUNT.                     VRT02640
026500     GO TO 600-FINISH-UP.                                         VRT02650
026600 100-EXIT.                                                        VRT02660
026700     EXIT.                                                        VRT02670
026800*                                                                 VRT02680
026900 110-ONE-PATIENT.                                                 VRT02690
027000     MOVE PT-PATIENT-ID(PT-IDX) TO WS-CURRENT-PATIENT.            VRT02700
027100     PERFORM 115-FIND-EVAL-TIME THRU 115-EXIT.                    VRT02710
027200     PERFORM 200-PRESSURE-RULES THRU 200-EXIT.                    VRT02720
027300     PERFORM 300-OXYGEN-RULE THRU 300-EXIT.                       VRT02730
027400     PERFORM 400-ECG-RULE THRU 400-EXIT.                          VRT02740
027500     PERFORM 500-COMBINED-RULE THRU 500-EXIT.                     VRT02750
027600 110-EXIT.                                                        VRT02760
027700     EXIT.                                                        VRT02770
027800*                                                                 VRT02780
027900*    EVALUATION TIME FOR THIS PATIENT - SEE THE REMARKS BANNER    VRT02790
028000*    AT THE TOP OF THIS PROGRAM.                                  VRT02800
028100 115-FIND-EVAL-TIME.                                              VRT02810
028200     MOVE ZERO TO WS-EVAL-TIME.                                   VRT02820
028300     PERFORM 117-SCAN-FOR-MAX THRU 117-EXIT                       VRT02830
028400         VARYING MT-IDX FROM 1 BY 1                               VRT02840
028500             UNTIL MT-IDX > WS-MEASURE-COUNT.                     VRT02850
028600 115-EXIT.                                                        VRT02860
028700     EXIT.                                                        VRT02870
028800*                                                                 VRT02880
028900 117-SCAN-FOR-MAX.                                                VRT02890
029000     IF MT-PATIENT-ID(MT-IDX) = WS-CURRENT-PATIENT                VRT02900
029100         AND MT-TIMESTAMP(MT-IDX) > WS-EVAL-TIME                  VRT02910
029200         MOVE MT-TIMESTAMP(MT-IDX) TO WS-EVAL-TIME                VRT02920
029300     END-IF.                                                      VRT02930
029400 117-EXIT.                                                        VRT02940
029500     EXIT.                                                        VRT02950
029600*                                                                 VRT02960
029700*    CRITICAL-PRESSURE AND PRESSURE-TREND, RUN ONCE FOR EACH OF   VRT02970
029800*    SYSTOLIC AND DIASTOLIC, INDEPENDENTLY.                       VRT02980
029900 200-PRESSURE-RULES.                                              VRT02990
030000     MOVE "S" TO WS-PRESSURE-TYPE-SEL.                            VRT03000
030100     PERFORM 210-ONE-PRESSURE-TYPE THRU 210-EXIT.                 VRT03010
030200     MOVE "D" TO WS-PRESSURE-TYPE-SEL.                            VRT03020
030300     PERFORM 210-ONE-PRESSURE-TYPE THRU 210-EXIT.                 VRT03030
030400 200-EXIT.                                                        VRT03040
030500     EXIT.                                                        VRT03050
030600*                                                                 VRT03060
030700 210-ONE-PRESSURE-TYPE.                                           VRT03070
030800     IF SYSTOLIC-SEL                                              VRT03080
030900         MOVE "SystolicPressure" TO WS-TYPE-LITERAL               VRT03090
031000     ELSE                                                         VRT03100
031100         MOVE "DiastolicPressure" TO WS-TYPE-LITERAL              VRT03110
031200     END-IF.                                                      VRT03120
031300     COMPUTE WS-WINDOW-START = WS-EVAL-TIME - 86400000.           VRT03130
031400     MOVE ZERO TO WS-WINDOW-COUNT.                                VRT03140
031500     PERFORM 216-SCAN-FOR-WINDOW THRU 216-EXIT                    VRT03150
031600         VARYING MT-IDX FROM 1 BY 1                               VRT03160
031700             UNTIL MT-IDX > WS-MEASURE-COUNT.                     VRT03170
031800     PERFORM 220-SORT-WINDOW-DESC THRU 220-EXIT.                  VRT03180
031900     PERFORM 230-CHECK-PRESSURE-CRITICAL THRU 230-EXIT            VRT03190
032000         VARYING WIN-IDX FROM 1 BY 1                              VRT03200
032100             UNTIL WIN-IDX > WS-WINDOW-COUNT.                     VRT03210
032200     PERFORM 240-CHECK-PRESSURE-TREND THRU 240-EXIT.              VRT03220
032300 210-EXIT.                                                        VRT03230
032400     EXIT.                                                        VRT03240
032500*                                                                 VRT03250
032600 216-SCAN-FOR-WINDOW.                                             VRT03260
032700     IF MT-PATIENT-ID(MT-IDX) = WS-CURRENT-PATIENT                VRT03270
032800         AND MT-RECORD-TYPE(MT-IDX) = WS-TYPE-LITERAL             VRT03280
032900         AND MT-TIMESTAMP(MT-IDX) >= WS-WINDOW-START              VRT03290
033000         AND MT-TIMESTAMP(MT-IDX) <= WS-EVAL-TIME                 VRT03300
033100         AND WS-WINDOW-COUNT < 200                                VRT03310
033200         ADD 1 TO WS-WINDOW-COUNT                                 VRT03320
033300         MOVE MT-VALUE(MT-IDX)      TO WIN-VALUE(WS-WINDOW-COUNT) VRT03330
033400         MOVE MT-TIMESTAMP(MT-IDX) TO                             VRT03340
033500             WIN-TIMESTAMP(WS-WINDOW-COUNT)                       VRT03350
033600     END-IF.                                                      VRT03360
033700 216-EXIT.                                                        VRT03370
033800     EXIT.                                                        VRT03380
033900*                                                                 VRT03390
034000*    DESCENDING BUBBLE SORT OF THE WINDOW TABLE BY TIMESTAMP -    VRT03400
034100*    SMALL TABLE, SMALL SHOP, THIS IS ALL IT HAS EVER NEEDED.     VRT03410
034200 220-SORT-WINDOW-DESC.                                            VRT03420
034300     IF WS-WINDOW-COUNT < 2                                       VRT03430
034400         GO TO 220-EXIT                                           VRT03440
034500     END-IF.                                                      VRT03450
034600     PERFORM 222-BUBBLE-PASS THRU 222-EXIT                        VRT03460
034700         VARYING WS-SORT-I FROM 1 BY 1                            VRT03470
034800             UNTIL WS-SORT-I > WS-WINDOW-COUNT - 1.               VRT03480
034900 220-EXIT.                                                        VRT03490
035000     EXIT.                                                        VRT03500
035100*                                                                 VRT03510
035200 222-BUBBLE-PASS.                                                 VRT03520
035300     PERFORM 224-BUBBLE-COMPARE THRU 224-EXIT                     VRT03530
035400         VARYING WS-SORT-J FROM 1 BY 1                            VRT03540
035500             UNTIL WS-SORT-J > WS-WINDOW-COUNT - WS-SORT-I.       VRT03550
035600 222-EXIT.                                                        VRT03560
035700     EXIT.                                                        VRT03570
035800*                                                                 VRT03580
035900 224-BUBBLE-COMPARE.                                              VRT03590
036000     IF WIN-TIMESTAMP(WS-SORT-J) < WIN-TIMESTAMP(WS-SORT-J + 1)   VRT03600
036100         MOVE WIN-VALUE(WS-SORT-J)      TO WS-SORT-HOLD-VALUE     VRT03610
036200         MOVE WIN-TIMESTAMP(WS-SORT-J)  TO WS-SORT-HOLD-TS        VRT03620
036300         MOVE WIN-VALUE(WS-SORT-J + 1)     TO WIN-VALUE(WS-SORT-J)VRT03630
036400         MOVE WIN-TIMESTAMP(WS-SORT-J + 1) TO                     VRT03640
036500             WIN-TIMESTAMP(WS-SORT-J)                             VRT03650
036600         MOVE WS-SORT-HOLD-VALUE  TO WIN-VALUE(WS-SORT-J + 1)     VRT03660
036700         MOVE WS-SORT-HOLD-TS     TO WIN-TIMESTAMP(WS-SORT-J + 1) VRT03670
036800     END-IF.                                                      VRT03680
036900 224-EXIT.                                                        VRT03690
037000     EXIT.                                                        VRT03700
037100*                                                                 VRT03710
037200 230-CHECK-PRESSURE-CRITICAL.                                     VRT03720
037300     IF SYSTOLIC-SEL                                              VRT03730
037400         IF WIN-VALUE(WIN-IDX) > 180 OR WIN-VALUE(WIN-IDX) < 90   VRT03740
037500             MOVE "CRITICAL SYSTOLIC PRESSURE" TO WS-COND-TEXT    VRT03750
037600             MOVE WIN-TIMESTAMP(WIN-IDX) TO WS-ALERT-TS           VRT03760
037700             MOVE "P" TO WS-ALERT-CATEGORY-SEL                    VRT03770
037800             PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT           VRT03780
037900         END-IF                                                   VRT03790
038000     ELSE                                                         VRT03800
038100         IF WIN-VALUE(WIN-IDX) > 120 OR WIN-VALUE(WIN-IDX) < 60   VRT03810
038200             MOVE "CRITICAL DIASTOLIC PRESSURE" TO WS-COND-TEXT   VRT03820
038300             MOVE WIN-TIMESTAMP(WIN-IDX) TO WS-ALERT-TS           VRT03830
038400             MOVE "P" TO WS-ALERT-CATEGORY-SEL                    VRT03840
038500             PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT           VRT03850
038600         END-IF                                                   VRT03860
038700     END-IF.                                                      VRT03870
038800 230-EXIT.                                                        VRT03880
038900     EXIT.                                                        VRT03890
039000*                                                                 VRT03900
039100 240-CHECK-PRESSURE-TREND.                                        VRT03910
039200     IF WS-WINDOW-COUNT < 3                                       VRT03920
039300         GO TO 240-EXIT                                           VRT03930
039400     END-IF.                                                      VRT03940
039500     MOVE "Y" TO ALL-INCREASING-SW.                               VRT03950
039600     MOVE "Y" TO ALL-DECREASING-SW.                               VRT03960
039700     PERFORM 242-TREND-PAIR-CHECK THRU 242-EXIT                   VRT03970
039800         VARYING WIN-IDX FROM 2 BY 1                              VRT03980
039900             UNTIL WIN-IDX > WS-WINDOW-COUNT.                     VRT03990
040000     IF ALL-INCREASING-SW = "Y"                                   VRT04000
040100         IF SYSTOLIC-SEL                                          VRT04010
040200             MOVE "INCREASING SYSTOLIC PRESSURE TREND"            VRT04020
040300                 TO WS-COND-TEXT                                  VRT04030
040400         ELSE                                                     VRT04040
040500             MOVE "INCREASING DIASTOLIC PRESSURE TREND"           VRT04050
040600                 TO WS-COND-TEXT                                  VRT04060
040700         END-IF                                                   VRT04070
040800         MOVE WS-EVAL-TIME TO WS-ALERT-TS                         VRT04080
040900         MOVE "P" TO WS-ALERT-CATEGORY-SEL                        VRT04090
041000         PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT               VRT04100
041100     ELSE                                                         VRT04110
041200         IF ALL-DECREASING-SW = "Y"                               VRT04120
041300             IF SYSTOLIC-SEL                                      VRT04130
041400                 MOVE "DECREASING SYSTOLIC PRESSURE TREND"        VRT04140
041500                     TO WS-COND-TEXT                              VRT04150
041600             ELSE                                                 VRT04160
041700                 MOVE "DECREASING DIASTOLIC PRESSURE TREND"       VRT04170
041800                     TO WS-COND-TEXT                              VRT04180
041900             END-IF                                               VRT04190
042000             MOVE WS-EVAL-TIME TO WS-ALERT-TS                     VRT04200
042100             MOVE "P" TO WS-ALERT-CATEGORY-SEL                    VRT04210
042200             PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT           VRT04220
042300         END-IF                                                   VRT04230
042400     END-IF.                                                      VRT04240
042500 240-EXIT.                                                        VRT04250
042600     EXIT.                                                        VRT04260
042700*                                                                 VRT04270
042800 242-TREND-PAIR-CHECK.                                            VRT04280
042900     COMPUTE WS-TREND-DIFF =                                      VRT04290
043000         WIN-VALUE(WIN-IDX - 1) - WIN-VALUE(WIN-IDX).             VRT04300
043100     IF WS-TREND-DIFF NOT > 10                                    VRT04310
043200         MOVE "N" TO ALL-INCREASING-SW                            VRT04320
043300     END-IF.                                                      VRT04330
043400     IF WS-TREND-DIFF NOT < -10                                   VRT04340
043500         MOVE "N" TO ALL-DECREASING-SW                            VRT04350
043600     END-IF.                                                      VRT04360
043700 242-EXIT.                                                        VRT04370
043800     EXIT.                                                        VRT04380
043900*                                                                 VRT04390
044000*    LOW SATURATION AND RAPID OXYGEN DROP, BOTH OVER THE SAME     VRT04400
044100*    10-MINUTE SATURATION WINDOW.                                 VRT04410
044200 300-OXYGEN-RULE.                                                 VRT04420
044300     MOVE "Saturation" TO WS-TYPE-LITERAL.                        VRT04430
044400     COMPUTE WS-WINDOW-START = WS-EVAL-TIME - 600000.             VRT04440
044500     MOVE ZERO TO WS-WINDOW-COUNT.                                VRT04450
044600     PERFORM 216-SCAN-FOR-WINDOW THRU 216-EXIT                    VRT04460
044700         VARYING MT-IDX FROM 1 BY 1                               VRT04470
044800             UNTIL MT-IDX > WS-MEASURE-COUNT.                     VRT04480
044900     PERFORM 220-SORT-WINDOW-DESC THRU 220-EXIT.                  VRT04490
045000     MOVE "N" TO LOW-SAT-FOUND-SW.                                VRT04500
045100     PERFORM 320-CHECK-LOW-SAT THRU 320-EXIT                      VRT04510
045200         VARYING WIN-IDX FROM 1 BY 1                              VRT04520
045300             UNTIL WIN-IDX > WS-WINDOW-COUNT.                     VRT04530
045400     MOVE "N" TO O2-DROP-FOUND-SW.                                VRT04540
045500     PERFORM 340-CHECK-O2-DROP THRU 340-EXIT                      VRT04550
045600         VARYING WIN-IDX FROM 2 BY 1                              VRT04560
045700             UNTIL WIN-IDX > WS-WINDOW-COUNT.                     VRT04570
045800 300-EXIT.                                                        VRT04580
045900     EXIT.                                                        VRT04590
046000*                                                                 VRT04600
046100 320-CHECK-LOW-SAT.                                               VRT04610
046200     IF LOW-SAT-FOUND-SW = "N" AND WIN-VALUE(WIN-IDX) < 92        VRT04620
046300         MOVE "LOW SATURATION" TO WS-COND-TEXT                    VRT04630
046400         MOVE WIN-TIMESTAMP(WIN-IDX) TO WS-ALERT-TS               VRT04640
046500         MOVE "O" TO WS-ALERT-CATEGORY-SEL                        VRT04650
046600         PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT               VRT04660
046700         MOVE "Y" TO LOW-SAT-FOUND-SW                             VRT04670
046800     END-IF.                                                      VRT04680
046900 320-EXIT.                                                        VRT04690
047000     EXIT.                                                        VRT04700
047100*                                                                 VRT04710
047200 340-CHECK-O2-DROP.                                               VRT04720
047300     IF O2-DROP-FOUND-SW = "Y" OR WIN-VALUE(WIN-IDX) = ZERO       VRT04730
047400         GO TO 340-EXIT                                           VRT04740
047500     END-IF.                                                      VRT04750
047600     COMPUTE WS-PCT-DROP ROUNDED =                                VRT04760
047700         100 * (WIN-VALUE(WIN-IDX) - WIN-VALUE(WIN-IDX - 1))      VRT04770
047800             / WIN-VALUE(WIN-IDX).                                VRT04780
047900     IF WS-PCT-DROP >= 5                                          VRT04790
048000         MOVE "RAPID OXYGEN DROP" TO WS-COND-TEXT                 VRT04800
048100         MOVE WIN-TIMESTAMP(WIN-IDX - 1) TO WS-ALERT-TS           VRT04810
048200         MOVE "O" TO WS-ALERT-CATEGORY-SEL                        VRT04820
048300         PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT               VRT04830
048400         MOVE "Y" TO O2-DROP-FOUND-SW                             VRT04840
048500     END-IF.                                                      VRT04850
048600 340-EXIT.                                                        VRT04860
048700     EXIT.                                                        VRT04870
048800*                                                                 VRT04880
048900*    ABNORMAL HEART RATE AND IRREGULAR BEAT, BOTH OVER THE SAME   VRT04890
049000*    60-MINUTE ECG WINDOW.                                        VRT04900
049100 400-ECG-RULE.                                                    VRT04910
049200     MOVE "ECG" TO WS-TYPE-LITERAL.                               VRT04920
049300     COMPUTE WS-WINDOW-START = WS-EVAL-TIME - 3600000.            VRT04930
049400     MOVE ZERO TO WS-WINDOW-COUNT.                                VRT04940
049500     PERFORM 216-SCAN-FOR-WINDOW THRU 216-EXIT                    VRT04950
049600         VARYING MT-IDX FROM 1 BY 1                               VRT04960
049700             UNTIL MT-IDX > WS-MEASURE-COUNT.                     VRT04970
049800     PERFORM 220-SORT-WINDOW-DESC THRU 220-EXIT.                  VRT04980
049900     MOVE "N" TO ABNORM-HR-FOUND-SW.                              VRT04990
050000     PERFORM 420-CHECK-ABNORMAL-HR THRU 420-EXIT                  VRT05000
050100         VARYING WIN-IDX FROM 1 BY 1                              VRT05010
050200             UNTIL WIN-IDX > WS-WINDOW-COUNT.                     VRT05020
050300     IF WS-WINDOW-COUNT > 1                                       VRT05030
050400         PERFORM 460-CHECK-IRREGULAR-BEAT THRU 460-EXIT           VRT05040
050500     END-IF.                                                      VRT05050
050600 400-EXIT.                                                        VRT05060
050700     EXIT.                                                        VRT05070
050800*                                                                 VRT05080
050900 420-CHECK-ABNORMAL-HR.                                           VRT05090
051000     IF ABNORM-HR-FOUND-SW = "N"                                  VRT05100
051100         AND (WIN-VALUE(WIN-IDX) < 50 OR WIN-VALUE(WIN-IDX) > 100)VRT05110
051200         MOVE "ABNORMAL HEART RATE" TO WS-COND-TEXT               VRT05120
051300         MOVE WIN-TIMESTAMP(WIN-IDX) TO WS-ALERT-TS               VRT05130
051400         MOVE "E" TO WS-ALERT-CATEGORY-SEL                        VRT05140
051500         PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT               VRT05150
051600         MOVE "Y" TO ABNORM-HR-FOUND-SW                           VRT05160
051700     END-IF.                                                      VRT05170
051800 420-EXIT.                                                        VRT05180
051900     EXIT.                                                        VRT05190
052000*                                                                 VRT05200
052100*    THE AVERAGE INTERVAL BELOW TELESCOPES TO (LAST TS MINUS      VRT05210
052200*    FIRST TS) / (COUNT - 1) - ARITHMETICALLY THE SAME NUMBER AS  VRT05220
052300*    SUMMING EVERY ADJACENT DIFFERENCE, JUST FEWER COMPUTES.  IT  VRT05230
052400*    COMES OUT NEGATIVE BECAUSE THE TABLE IS NEWEST-FIRST - LEAVE VRT05240
052500*    IT SIGNED, DO NOT FORCE IT POSITIVE.                         VRT05250
052600 460-CHECK-IRREGULAR-BEAT.                                        VRT05260
052700     COMPUTE WS-ECG-AVG-INTERVAL =                                VRT05270
052800         (WIN-TIMESTAMP(WS-WINDOW-COUNT) - WIN-TIMESTAMP(1))      VRT05280
052900             / (WS-WINDOW-COUNT - 1).                             VRT05290
053000     COMPUTE WS-ECG-ALLOW-DEV = WS-ECG-AVG-INTERVAL * 0.1.        VRT05300
053100     MOVE "N" TO IRREG-BEAT-FOUND-SW.                             VRT05310
053200     PERFORM 462-IRREGULAR-PAIR-CHECK THRU 462-EXIT               VRT05320
053300         VARYING WIN-IDX FROM 2 BY 1                              VRT05330
053400             UNTIL WIN-IDX > WS-WINDOW-COUNT.                     VRT05340
053500 460-EXIT.                                                        VRT05350
053600     EXIT.                                                        VRT05360
053700*                                                                 VRT05370
053800 462-IRREGULAR-PAIR-CHECK.                                        VRT05380
053900     IF IRREG-BEAT-FOUND-SW = "Y"                                 VRT05390
054000         GO TO 462-EXIT                                           VRT05400
054100     END-IF.                                                      VRT05410
054200     COMPUTE WS-ECG-INTERVAL =                                    VRT05420
054300         WIN-TIMESTAMP(WIN-IDX) - WIN-TIMESTAMP(WIN-IDX - 1).     VRT05430
054400     IF WS-ECG-INTERVAL < 0                                       VRT05440
054500         COMPUTE WS-ECG-ABS-INTERVAL = WS-ECG-INTERVAL * -1       VRT05450
054600     ELSE                                                         VRT05460
054700         MOVE WS-ECG-INTERVAL TO WS-ECG-ABS-INTERVAL              VRT05470
054800     END-IF.                                                      VRT05480
054900     COMPUTE WS-ECG-DEV-FROM-AVG =                                VRT05490
055000         WS-ECG-ABS-INTERVAL - WS-ECG-AVG-INTERVAL.               VRT05500
055100     IF WS-ECG-DEV-FROM-AVG < 0                                   VRT05510
055200         COMPUTE WS-ECG-ABS-DEV = WS-ECG-DEV-FROM-AVG * -1        VRT05520
055300     ELSE                                                         VRT05530
055400         MOVE WS-ECG-DEV-FROM-AVG TO WS-ECG-ABS-DEV               VRT05540
055500     END-IF.                                                      VRT05550
055600     IF WS-ECG-ALLOW-DEV < 0                                      VRT05560
055700         COMPUTE WS-ECG-ABS-ALLOW = WS-ECG-ALLOW-DEV * -1         VRT05570
055800     ELSE                                                         VRT05580
055900         MOVE WS-ECG-ALLOW-DEV TO WS-ECG-ABS-ALLOW                VRT05590
056000     END-IF.                                                      VRT05600
056100     IF WS-ECG-ABS-DEV > WS-ECG-ABS-ALLOW                         VRT05610
056200         MOVE "IRREGULAR BEAT" TO WS-COND-TEXT                    VRT05620
056300         MOVE WIN-TIMESTAMP(WIN-IDX - 1) TO WS-ALERT-TS           VRT05630
056400         MOVE "E" TO WS-ALERT-CATEGORY-SEL                        VRT05640
056500         PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT               VRT05650
056600         MOVE "Y" TO IRREG-BEAT-FOUND-SW                          VRT05660
056700     END-IF.                                                      VRT05670
056800 462-EXIT.                                                        VRT05680
056900     EXIT.                                                        VRT05690
057000*                                                                 VRT05700
057100*    COMBINED HYPOTENSIVE/HYPOXEMIA - BOTH CONDITIONS MUST        VRT05710
057200*    APPEAR SOMEWHERE IN THE SAME 10-MINUTE WINDOW, NOT           VRT05720
057300*    NECESSARILY ON THE SAME READING.  NOT ROUTED THROUGH         VRT05730
057400*    ALRTFACT - THERE IS NO SINGLE CATEGORY THAT FITS A RULE      VRT05740
057500*    SPANNING TWO READING TYPES, SO ALERT-CATEGORY IS LEFT BLANK  VRT05750
057600*    FOR THIS ONE, EXACTLY AS THE RULE ENGINE RAISES IT.          VRT05760
057700 500-COMBINED-RULE.                                               VRT05770
057800     MOVE "N" TO ANY-SYS-LOW-SW.                                  VRT05780
057900     MOVE "N" TO ANY-SAT-LOW-SW.                                  VRT05790
058000     COMPUTE WS-WINDOW-START = WS-EVAL-TIME - 600000.             VRT05800
058100     PERFORM 510-SCAN-COMBINED THRU 510-EXIT                      VRT05810
058200         VARYING MT-IDX FROM 1 BY 1                               VRT05820
058300             UNTIL MT-IDX > WS-MEASURE-COUNT.                     VRT05830
058400     IF ANY-SYS-LOW-SW = "Y" AND ANY-SAT-LOW-SW = "Y"             VRT05840
058500         MOVE "HYPOTENSIVE HYPOXEMIA" TO WS-COND-TEXT             VRT05850
058600         MOVE WS-EVAL-TIME TO WS-ALERT-TS                         VRT05860
058700         MOVE SPACE TO WS-ALERT-CATEGORY-SEL                      VRT05870
058800         PERFORM 800-WRITE-ALERT-LINE THRU 800-EXIT               VRT05880
058900     END-IF.                                                      VRT05890
059000 500-EXIT.                                                        VRT05900
059100     EXIT.                                                        VRT05910
059200*                                                                 VRT05920
059300 510-SCAN-COMBINED.                                               VRT05930
059400     IF MT-PATIENT-ID(MT-IDX) NOT = WS-CURRENT-PATIENT            VRT05940
059500         OR MT-TIMESTAMP(MT-IDX) < WS-WINDOW-START                VRT05950
059600         OR MT-TIMESTAMP(MT-IDX) > WS-EVAL-TIME                   VRT05960
059700         GO TO 510-EXIT                                           VRT05970
059800     END-IF.                                                      VRT05980
059900     IF MT-RECORD-TYPE(MT-IDX) = "SystolicPressure"               VRT05990
060000         AND MT-VALUE(MT-IDX) < 90                                VRT06000
060100         MOVE "Y" TO ANY-SYS-LOW-SW                               VRT06010
060200     END-IF.                                                      VRT06020
060300     IF MT-RECORD-TYPE(MT-IDX) = "Saturation"                     VRT06030
060400         AND MT-VALUE(MT-IDX) < 92                                VRT06040
060500         MOVE "Y" TO ANY-SAT-LOW-SW                               VRT06050
060600     END-IF.                                                      VRT06060
060700 510-EXIT.                                                        VRT06070
060800     EXIT.                                                        VRT06080
060900*                                                                 VRT06090
061000*    BUILD THE ALERT RECORD, ROUTE THROUGH ALRTFACT WHEN A        VRT06100
061100*    CATEGORY SELECTOR WAS SET, THEN PRINT IT AND COUNT IT.       VRT06110
061200 800-WRITE-ALERT-LINE.                                            VRT06120
061300     MOVE WS-CURRENT-PATIENT TO ALERT-PATIENT-ID.                 VRT06130
061400     MOVE WS-COND-TEXT       TO CONDITION-TEXT.                   VRT06140
061500     MOVE WS-ALERT-TS        TO ALERT-TIMESTAMP.                  VRT06150
061600     MOVE SPACES              TO ALERT-CATEGORY.                  VRT06160
061700     IF WS-ALERT-CATEGORY-SEL NOT = SPACE                         VRT06170
061800         MOVE WS-ALERT-CATEGORY-SEL TO ALERT-CATEGORY-SEL         VRT06180
061900         MOVE ALERT-PATIENT-ID      TO LK-ALERT-PATIENT-ID        VRT06190
062000         MOVE CONDITION-TEXT        TO LK-CONDITION-TEXT          VRT06200
062100         MOVE ALERT-TIMESTAMP       TO LK-ALERT-TIMESTAMP         VRT06210
062200         CALL "ALRTFACT" USING ALERT-BUILD-REC, ALRTFACT-RET-CD   VRT06220
062300         MOVE LK-ALERT-CATEGORY     TO ALERT-CATEGORY             VRT06230
062400     END-IF.                                                      VRT06240
062500     MOVE ALERT-PATIENT-ID TO PRT-PATIENT-ID.                     VRT06250
062600     MOVE CONDITION-TEXT   TO PRT-CONDITION-TEXT.                 VRT06260
062700     MOVE ALERT-TIMESTAMP  TO PRT-TIMESTAMP.                      VRT06270
062800     WRITE ALERTLOG-REC FROM WS-ALERT-PRINT-LINE.                 VRT06280
062900     IF NOT OUT-WRITE-OK                                          VRT06290
063000         MOVE "ALERTLOG WRITE FAILED" TO ABEND-REASON             VRT06300
063100         MOVE "800-WRITE-ALERT-LINE"  TO PARA-NAME                VRT06310
063200         MOVE "00"                    TO EXPECTED-VAL             VRT06320
063300         MOVE OUT-FILE-STATUS         TO ACTUAL-VAL               VRT06330
063400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    VRT06340
063500     END-IF.                                                      VRT06350
063600     ADD 1 TO ALERT-COUNT.                                        VRT06360
063700 800-EXIT.                                                        VRT06370
063800     EXIT.                                                        VRT06380
063900*                                                                 VRT06390
064000 600-FINISH-UP.                                                   VRT06400
064100     MOVE ALERT-COUNT TO TRL-ALERT-COUNT.                         VRT06410
064200     WRITE ALERTLOG-REC FROM WS-ALERT-TRAILER-LINE.               VRT06420
064300     DISPLAY "VITALRT  RECORDS LOADED " RECORDS-LOADED            VRT06430
064400         UPON SYSOUT.                                             VRT06440
064500     DISPLAY "VITALRT  PATIENTS RUN   " WS-PATIENT-COUNT          VRT06450
064600         UPON SYSOUT.                                             VRT06460
064700     DISPLAY "VITALRT  ALERTS RAISED  " ALERT-COUNT               VRT06470
064800         UPON SYSOUT.                                             VRT06480
064900     CLOSE VITALOUT, ALERTLOG, SYSOUT.                            VRT06490
065000     STOP RUN.                                                    VRT06500
065100 600-EXIT.                                                        VRT06510
065200     EXIT.                                                        VRT06520
065300*                                                                 VRT06530
065400 900-READ-VITALOUT.                                               VRT06540
065500     READ VITALOUT                                                VRT06550
065600         AT END                                                   VRT06560
065700             MOVE "N" TO MORE-VITALOUT-SW                         VRT06570
065800     END-READ.                                                    VRT06580
065900 900-EXIT.                                                        VRT06590
066000     EXIT.                                                        VRT06600
066100*                                                                 VRT06610
066200*    GENERIC SHOP ABEND ROUTINE - SAME SHAPE AS VITLOAD'S.        VRT06620
066300 1000-ABEND-RTN.                                                  VRT06630
066400     MOVE WS-RUN-DATE TO ABEND-DATE.                              VRT06640
066500     DISPLAY "  LAST REC TS-DAYS: " ALT-TIMESTAMP-DAYS-M          VRT06650
066600         " TS-MSOD: " ALT-TIMESTAMP-MSOD-M UPON SYSOUT.           VRT06660
066700     DISPLAY "  LAST ALERT: " ALT-CONDITION-LEAD UPON SYSOUT.     VRT06670
066800     DISPLAY "  ALERT TS-DAYS: " ALT-TIMESTAMP-DAYS               VRT06680
066900         " TS-MSOD: " ALT-TIMESTAMP-MSOD UPON SYSOUT.             VRT06690
067000     DISPLAY "VITALRT ABEND - " ABEND-REASON UPON SYSOUT.         VRT06700
067100     DISPLAY "  PARAGRAPH: " PARA-NAME       UPON SYSOUT.         VRT06710
067200     DISPLAY "  EXPECTED:  " EXPECTED-VAL    UPON SYSOUT.         VRT06720
067300     DISPLAY "  ACTUAL:    " ACTUAL-VAL      UPON SYSOUT.         VRT06730
067400     WRITE SYSOUT-REC FROM ABEND-REC.                             VRT06740
067500     CLOSE VITALOUT, ALERTLOG, SYSOUT.                            VRT06750
067600     DIVIDE ZERO-VAL INTO ONE-VAL.                                VRT06760
067700 1000-EXIT.                                                       VRT06770
067800     EXIT.                                                        VRT06780
